000100* RTELOCT.cpybk                                                           
000200* LOCATION TABLE ENTRY - ONE SLOT OF THE IN-MEMORY LOCATION               
000300* TABLE BUILT BY RTEBATCH AND SHARED WITH RTEVLOC/RTEFIND.                
000400*------------------------------------------------------------*            
000500* 1992-02-18 RHL  RTE-00006 - INITIAL VERSION.                            
000600* 2004-03-09 DSL  RTE-00091 - PADDED THE TABLE SLOT TO A          RTE0091 
000700*                 ROUND BOUNDARY, STANDARD PRACTICE IN THIS SHOP.         
000800*------------------------------------------------------------*            
000900     06  LOC-ID                 PIC 9(09).                                
001000     06  LOC-CODE               PIC X(06).                                
001100     06  LOC-NAME               PIC X(100).                               
001200     06  FILLER                 PIC X(04).                                
