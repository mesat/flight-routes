000100* RTEVLOCL.cpybk                                                          
000200* CALL LINKAGE AREA FOR RTEVLOC (LOCATION-CODE VALIDATION).               
000300*------------------------------------------------------------*            
000400* HISTORY OF MODIFICATION:                                                
000500*------------------------------------------------------------*            
000600* 1992-02-18 RHL  RTE-00006 - INITIAL VERSION.                            
000700* 1998-09-14 MFT  RTE-00059 - ADD WK-VLOC-ERROR-CD SO THE                 
000800*                 BATCH DRIVER CAN DISPLAY WHY A LOCATION                 
000900*                 RECORD WAS REJECTED.                                    
001000* 2003-05-11 DSL  RTE-00088 - ADDED THE PREFIX/SUFFIX VIEW OF             
001100*                 THE CANDIDATE CODE SO THE "CC" TEST IN                  
001200*                 RTEVLOC DOES NOT HAVE TO RE-REFERENCE THE               
001300*                 CODE FIELD BY RAW POSITION.                             
001400* 2004-03-09 DSL  RTE-00091 - PADDED THE FIXED PORTION OF THE             
001500*                 LINKAGE AREA TO A ROUND BOUNDARY AHEAD OF THE           
001600*                 TABLE, STANDARD PRACTICE IN THIS SHOP.          RTE0091 
001700*------------------------------------------------------------*            
001800 01  WK-VLOC-LINKAGE.                                                     
001900     05  WK-VLOC-CANDIDATE-CODE PIC X(06).                                
002000*                        LOC-CODE OF THE RECORD BEING LOADED              
002100     05  WK-VLOC-CANDIDATE-SPLIT REDEFINES WK-VLOC-CANDIDATE-CODE.        
002200         06  WK-VLOC-CAND-PREFIX    PIC X(02).                            
002300*                        "CC" WHEN THE CANDIDATE IS A CITY CODE           
002400         06  WK-VLOC-CAND-SUFFIX    PIC X(04).                            
002500*                        THE 2-4 LETTERS THAT FOLLOW "CC"                 
002600     05  WK-VLOC-VALID          PIC X(01).                                
002700*                        Y/N - SET BY RTEVLOC ON RETURN                   
002800     05  WK-VLOC-ERROR-CD       PIC X(07).                                
002900*                        SET WHEN WK-VLOC-VALID = "N"                     
003000     05  WK-VLOC-TABLE-COUNT    PIC 9(05)  COMP.                          
003100*                        NUMBER OF LOCATIONS LOADED SO FAR                
003200     05  FILLER                 PIC X(04).                                
003300     05  WK-VLOC-TABLE OCCURS 2000 TIMES                                  
003400             INDEXED BY WK-VLOC-IX.                                       
003500         COPY RTELOCT.                                                    
