000100* RTEREQR.cpybk                                                           
000200* ROUTE-REQUEST RECORD - ONE SEARCH REQUEST LINE                          
000300*------------------------------------------------------------*            
000400* HISTORY OF MODIFICATION:                                                
000500*------------------------------------------------------------*            
000600* 1992-02-11 RHL  RTE-00004 - INITIAL VERSION.                            
000700* 1999-01-08 TNK  RTE-00061 - Y2K REVIEW - REQ-DATE IS ALREADY            
000800*                 CCYYMMDD (8 BYTES), NO WINDOWING NEEDED.                
000900*------------------------------------------------------------*            
001000* I-O FORMAT: REQFILE                                                     
001100* FROM FILE REQFILE OF LIBRARY RTELIB                                     
001200*------------------------------------------------------------*            
001300 05  REQ-RECORD                 PIC X(30).                                
001400 05  REQR  REDEFINES REQ-RECORD.                                          
001500     06  REQ-ORIGIN-CODE        PIC X(06).                                
001600*                        ORIGIN LOC-CODE TO SEARCH FROM                   
001700     06  REQ-DEST-CODE          PIC X(06).                                
001800*                        DESTINATION LOC-CODE TO SEARCH TO                
001900     06  REQ-DATE               PIC 9(08).                                
002000*                        REQUESTED TRAVEL DATE, CCYYMMDD                  
002100     06  FILLER                 PIC X(10).                                
002200*                                                                         
002300* ALTERNATE VIEW OF REQ-DATE BROKEN INTO CENTURY-YEAR, MONTH              
002400* AND DAY SO THE DAY-OF-WEEK ROUTINE CAN MOVE EACH PIECE                  
002500* STRAIGHT INTO ITS WORKING FIELD.                                        
002600*------------------------------------------------------------*            
002700 05  REQ-DATE-VIEW REDEFINES REQ-RECORD.                                  
002800     06  FILLER                 PIC X(12).                                
002900     06  REQ-DATE-CCYY          PIC 9(04).                                
003000     06  REQ-DATE-MM            PIC 9(02).                                
003100     06  REQ-DATE-DD            PIC 9(02).                                
003200     06  FILLER                 PIC X(10).                                
