000100 IDENTIFICATION DIVISION.                                                 
000200*************************                                                 
000300 PROGRAM-ID.     RTEVLOC.                                                 
000400 AUTHOR.         R. HALVERSEN.                                            
000500 INSTALLATION.   DATA PROCESSING DEPT.                                    
000600 DATE-WRITTEN.   18 FEB 1992.                                             
000700 DATE-COMPILED.                                                           
000800 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.                        
000900*----------------------------------------------------------------*        
001000*DESCRIPTION : THIS IS A CALLED ROUTINE TO VALIDATE A LOCATION            
001100*              CODE BEFORE THE LOCATION RECORD CARRYING IT IS             
001200*              ACCEPTED INTO THE IN-MEMORY LOCATION TABLE.                
001300*              CHECKS THE CODE SHAPE (3 LETTERS, OR "CC" PLUS             
001400*              2-4 LETTERS) AND UNIQUENESS AGAINST THE LOCATIONS          
001500*              ALREADY LOADED THIS RUN.                                   
001600*----------------------------------------------------------------*        
001700* HISTORY OF MODIFICATION:                                                
001800*----------------------------------------------------------------*        
001900* RTE0006 RHL  18/02/1992 - INITIAL VERSION.                      RTE0006 
002000*----------------------------------------------------------------*        
002100* RTE0034 RHL  02/09/1993 - REQUEST 1993-114 - CC-PREFIX CODES            
002200*              WERE BEING REJECTED WHEN THE SUFFIX WAS ONLY 2             
002300*              LETTERS LONG. CORRECTED THE LENGTH TEST.           RTE0034 
002400*----------------------------------------------------------------*        
002500* RTE0059 MFT  14/09/1998 - REQUEST 1998-203 - RETURN AN ERROR            
002600*              CODE TO THE CALLER INSTEAD OF JUST A VALID FLAG            
002700*              SO RTEBATCH CAN DISPLAY WHY A RECORD WAS SKIPPED.  RTE0059 
002800*----------------------------------------------------------------*        
002900* RTE0061 TNK  08/01/1999 - Y2K REVIEW - NO DATE FIELDS USED BY           
003000*              THIS PROGRAM. NO CHANGE REQUIRED.                  RTE0061 
003100*----------------------------------------------------------------*        
003200* RTE0088 DSL  11/05/2003 - REQUEST 2003-077 - UNIQUENESS SCAN            
003300*              NOW STOPS AS SOON AS A DUPLICATE IS FOUND RATHER           
003400*              THAN SCANNING THE REST OF THE TABLE.               RTE0088 
003500*----------------------------------------------------------------*        
003600 EJECT                                                                    
003700**********************                                                    
003800 ENVIRONMENT DIVISION.                                                    
003900**********************                                                    
004000 CONFIGURATION SECTION.                                                   
004100 SOURCE-COMPUTER.  IBM-AS400.                                             
004200 OBJECT-COMPUTER.  IBM-AS400.                                             
004300 SPECIAL-NAMES.    CLASS RTE-UPPER-ALPHA IS "A" THRU "Z".                 
004400                                                                          
004500 INPUT-OUTPUT SECTION.                                                    
004600 FILE-CONTROL.                                                            
004700*                   NO FILES - THIS ROUTINE VALIDATES AGAINST             
004800*                   THE IN-MEMORY TABLE PASSED IN THE LINKAGE.            
004900***************                                                           
005000 DATA DIVISION.                                                           
005100***************                                                           
005200 FILE SECTION.                                                            
005300*************************                                                 
005400 WORKING-STORAGE SECTION.                                                 
005500*************************                                                 
005600 01  FILLER                      PIC X(24)   VALUE                        
005700     "** PROGRAM RTEVLOC **".                                             
005800                                                                          
005900* ---------------- PROGRAM WORKING STORAGE ------------------*            
006000 01  WK-C-COMMON.                                                         
006100     COPY RTECOMW.                                                        
006200                                                                          
006300 01  WK-C-WORK-AREA.                                                      
006400     05  WS-CODE-LEN             PIC 9(02)   COMP.                        
006500     05  WS-CHAR-IX              PIC 9(02)   COMP.                        
006600     05  WS-SUFFIX-LEN           PIC 9(02)   COMP.                        
006700     05  WS-CHAR-1               PIC X(01).                               
006800     05  WS-FORMAT-OK            PIC X(01).                               
006900     05  WS-DUP-FOUND            PIC X(01).                               
007000                                                                          
007100* ONE-BYTE-AT-A-TIME VIEW OF THE CANDIDATE SUFFIX, USED WHEN              
007200* TESTING THE 2-4 LETTERS THAT FOLLOW A "CC" PREFIX.                      
007300*-------------------------------------------------------------*           
007400 01  WS-SUFFIX-SCAN-AREA.                                                 
007500     05  WS-SUFFIX-COPY          PIC X(04).                               
007600 01  WS-SUFFIX-SCAN-TABLE REDEFINES WS-SUFFIX-SCAN-AREA.                  
007700     05  WS-SUFFIX-CHAR          PIC X(01)   OCCURS 4 TIMES.              
007800                                                                          
007900* ONE-BYTE-AT-A-TIME VIEW USED WHEN TESTING A PLAIN 3-LETTER              
008000* AIRPORT CODE.                                                           
008100*-------------------------------------------------------------*           
008200 01  WS-AIRPORT-SCAN-AREA.                                                
008300     05  WS-AIRPORT-COPY         PIC X(03).                               
008400 01  WS-AIRPORT-SCAN-TABLE REDEFINES WS-AIRPORT-SCAN-AREA.                
008500     05  WS-AIRPORT-CHAR         PIC X(01)   OCCURS 3 TIMES.              
008600                                                                          
008700*****************                                                         
008800 LINKAGE SECTION.                                                         
008900*****************                                                         
009000     COPY RTEVLOCL.                                                       
009100                                                                          
009200 EJECT                                                                    
009300****************************************                                  
009400 PROCEDURE DIVISION USING WK-VLOC-LINKAGE.                                
009500****************************************                                  
009600 MAIN-MODULE.                                                             
009700     PERFORM A100-VALIDATE-CODE-FORMAT                                    
009800        THRU A199-VALIDATE-CODE-FORMAT-EX.                                
009900     IF  WS-FORMAT-OK = "Y"                                               
010000         PERFORM A200-VALIDATE-UNIQUENESS                                 
010100            THRU A299-VALIDATE-UNIQUENESS-EX                              
010200     END-IF.                                                              
010300     IF  WS-FORMAT-OK = "Y"                                               
010400     AND WS-DUP-FOUND = "N"                                               
010500         MOVE "Y"                TO WK-VLOC-VALID                         
010600         MOVE SPACES              TO WK-VLOC-ERROR-CD                     
010700     ELSE                                                                 
010800         MOVE "N"                TO WK-VLOC-VALID                         
010900     END-IF.                                                              
011000     GOBACK.                                                              
011100                                                                          
011200*------------------------------------------------------------*            
011300*   DETERMINE THE SIGNIFICANT LENGTH OF THE CANDIDATE CODE                
011400*   (TRAILING SPACES ARE NOT PART OF THE CODE) AND CHECK ITS              
011500*   SHAPE AGAINST THE TWO ALLOWED FORMS.                                  
011600*------------------------------------------------------------*            
011700 A100-VALIDATE-CODE-FORMAT.                                               
011800     MOVE "N"                    TO WS-FORMAT-OK.                         
011900     MOVE 6                      TO WS-CODE-LEN.                          
012000     PERFORM B100-TRIM-TRAILING-SPACES                                    
012100        THRU B199-TRIM-TRAILING-SPACES-EX                                 
012200        UNTIL WS-CODE-LEN = 0                                             
012300        OR    WK-VLOC-CANDIDATE-CODE(WS-CODE-LEN:1) NOT = SPACE.          
012400                                                                          
012500     EVALUATE TRUE                                                        
012600         WHEN WS-CODE-LEN = 3                                             
012700             MOVE WK-VLOC-CANDIDATE-CODE(1:3)                             
012800                                  TO WS-AIRPORT-COPY                      
012900             PERFORM C100-CHECK-AIRPORT-LETTERS                           
013000                THRU C199-CHECK-AIRPORT-LETTERS-EX                        
013100         WHEN WS-CODE-LEN >= 4                                            
013200         AND  WS-CODE-LEN <= 6                                            
013300         AND  WK-VLOC-CAND-PREFIX = "CC"                                  
013400             COMPUTE WS-SUFFIX-LEN = WS-CODE-LEN - 2                      
013500             MOVE WK-VLOC-CAND-SUFFIX                                     
013600                                  TO WS-SUFFIX-COPY                       
013700             PERFORM C200-CHECK-SUFFIX-LETTERS                            
013800                THRU C299-CHECK-SUFFIX-LETTERS-EX                         
013900         WHEN OTHER                                                       
014000             CONTINUE                                                     
014100     END-EVALUATE.                                                        
014200 A199-VALIDATE-CODE-FORMAT-EX.                                            
014300     EXIT.                                                                
014400                                                                          
014500 B100-TRIM-TRAILING-SPACES.                                               
014600     SUBTRACT 1                  FROM WS-CODE-LEN.                        
014700 B199-TRIM-TRAILING-SPACES-EX.                                            
014800     EXIT.                                                                
014900                                                                          
015000*------------------------------------------------------------*            
015100*   A 3-LETTER CODE IS VALID WHEN ALL THREE BYTES ARE                     
015200*   UPPERCASE LETTERS.                                                    
015300*------------------------------------------------------------*            
015400 C100-CHECK-AIRPORT-LETTERS.                                              
015500     MOVE "Y"                    TO WS-FORMAT-OK.                         
015600     MOVE 1                      TO WS-CHAR-IX.                           
015700     PERFORM D100-CHECK-ONE-AIRPORT-CHAR                                  
015800        THRU D199-CHECK-ONE-AIRPORT-CHAR-EX                               
015900        VARYING WS-CHAR-IX FROM 1 BY 1                                    
016000        UNTIL WS-CHAR-IX > 3.                                             
016100 C199-CHECK-AIRPORT-LETTERS-EX.                                           
016200     EXIT.                                                                
016300                                                                          
016400 D100-CHECK-ONE-AIRPORT-CHAR.                                             
016500     MOVE WS-AIRPORT-CHAR(WS-CHAR-IX)                                     
016600                                  TO WS-CHAR-1.                           
016700     IF  WS-CHAR-1 NOT RTE-UPPER-ALPHA                                    
016800         MOVE "N"                TO WS-FORMAT-OK                          
016900     END-IF.                                                              
017000 D199-CHECK-ONE-AIRPORT-CHAR-EX.                                          
017100     EXIT.                                                                
017200                                                                          
017300*------------------------------------------------------------*            
017400*   A "CC" CODE IS VALID WHEN EVERY ONE OF ITS 2-4 SUFFIX                 
017500*   BYTES IS AN UPPERCASE LETTER.                                         
017600*------------------------------------------------------------*            
017700 C200-CHECK-SUFFIX-LETTERS.                                               
017800     MOVE "Y"                    TO WS-FORMAT-OK.                         
017900     MOVE 1                      TO WS-CHAR-IX.                           
018000     PERFORM D200-CHECK-ONE-SUFFIX-CHAR                                   
018100        THRU D299-CHECK-ONE-SUFFIX-CHAR-EX                                
018200        VARYING WS-CHAR-IX FROM 1 BY 1                                    
018300        UNTIL WS-CHAR-IX > WS-SUFFIX-LEN.                                 
018400 C299-CHECK-SUFFIX-LETTERS-EX.                                            
018500     EXIT.                                                                
018600                                                                          
018700 D200-CHECK-ONE-SUFFIX-CHAR.                                              
018800     MOVE WS-SUFFIX-CHAR(WS-CHAR-IX)                                      
018900                                  TO WS-CHAR-1.                           
019000     IF  WS-CHAR-1 NOT RTE-UPPER-ALPHA                                    
019100         MOVE "N"                TO WS-FORMAT-OK                          
019200     END-IF.                                                              
019300 D299-CHECK-ONE-SUFFIX-CHAR-EX.                                           
019400     EXIT.                                                                
019500                                                                          
019600*------------------------------------------------------------*            
019700*   SCAN THE LOCATIONS LOADED SO FAR FOR THE SAME CODE.                   
019800*   STOPS EARLY ON THE FIRST MATCH - RTE0088.                             
019900*------------------------------------------------------------*            
020000 A200-VALIDATE-UNIQUENESS.                                                
020100     MOVE "N"                    TO WS-DUP-FOUND.                         
020200     MOVE SPACES                 TO WK-VLOC-ERROR-CD.                     
020300     SET WK-VLOC-IX               TO 1.                                   
020400     PERFORM E100-COMPARE-ONE-ENTRY                                       
020500        THRU E199-COMPARE-ONE-ENTRY-EX                                    
020600        UNTIL WK-VLOC-IX > WK-VLOC-TABLE-COUNT                            
020700        OR    WS-DUP-FOUND = "Y".                                         
020800 A299-VALIDATE-UNIQUENESS-EX.                                             
020900     EXIT.                                                                
021000                                                                          
021100 E100-COMPARE-ONE-ENTRY.                                                  
021200     IF  LOC-CODE(WK-VLOC-IX) = WK-VLOC-CANDIDATE-CODE                    
021300         MOVE "Y"                TO WS-DUP-FOUND                          
021400         MOVE "RTE0102"          TO WK-VLOC-ERROR-CD                      
021500     ELSE                                                                 
021600         SET WK-VLOC-IX UP BY 1                                           
021700     END-IF.                                                              
021800 E199-COMPARE-ONE-ENTRY-EX.                                               
021900     EXIT.                                                                
022000                                                                          
022100******************************************************************        
022200************** END OF PROGRAM SOURCE -  RTEVLOC *****************         
022300******************************************************************        
