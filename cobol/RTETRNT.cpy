000100* RTETRNT.cpybk                                                           
000200* TRANSPORTATION TABLE ENTRY - ONE SLOT OF THE IN-MEMORY                  
000300* TRANSPORTATION TABLE BUILT BY RTEBATCH AND SHARED WITH                  
000400* RTEVTRN/RTEFIND.                                                        
000500*------------------------------------------------------------*            
000600* 1992-02-18 RHL  RTE-00006 - INITIAL VERSION.                            
000700* 2004-03-09 DSL  RTE-00091 - PADDED THE TABLE SLOT TO A          RTE0091 
000800*                 ROUND BOUNDARY, STANDARD PRACTICE IN THIS SHOP.         
000900*------------------------------------------------------------*            
001000     06  TRN-ID                 PIC 9(09).                                
001100     06  TRN-ORIGIN-LOC-ID      PIC 9(09).                                
001200     06  TRN-DEST-LOC-ID        PIC 9(09).                                
001300     06  TRN-TYPE               PIC X(06).                                
001400     06  TRN-OPERATING-DAYS     PIC 9      OCCURS 7 TIMES.                
001500     06  TRN-OP-DAY-COUNT       PIC 9(01).                                
001600     06  FILLER                 PIC X(04).                                
