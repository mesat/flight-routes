000100* RTEVTRNL.cpybk                                                          
000200* CALL LINKAGE AREA FOR RTEVTRN (TRANSPORTATION VALIDATION).              
000300*------------------------------------------------------------*            
000400* HISTORY OF MODIFICATION:                                                
000500*------------------------------------------------------------*            
000600* 1992-02-18 RHL  RTE-00006 - INITIAL VERSION.                            
000700* 1998-09-14 MFT  RTE-00059 - ADD WK-VTRN-ERROR-CD SO THE                 
000800*                 BATCH DRIVER CAN DISPLAY WHY A LEG WAS                  
000900*                 REJECTED.                                               
001000* 2003-05-11 DSL  RTE-00088 - ADDED THE ALPHA VIEW OF THE                 
001100*                 OPERATING-DAYS SET SO A REJECTED LEG CAN BE             
001200*                 TRACED WITH ONE DISPLAY OPERAND.                        
001300* 2004-03-09 DSL  RTE-00091 - PADDED THE LINKAGE AREA TO A                
001400*                 ROUND BOUNDARY, STANDARD PRACTICE IN            RTE0091 
001500*                 THIS SHOP.                                              
001600*------------------------------------------------------------*            
001700 01  WK-VTRN-LINKAGE.                                                     
001800     05  WK-VTRN-ORIGIN-LOC-ID  PIC 9(09).                                
001900*                        ORIGIN OF THE LEG BEING LOADED                   
002000     05  WK-VTRN-DEST-LOC-ID    PIC 9(09).                                
002100*                        DESTINATION OF THE LEG BEING LOADED              
002200     05  WK-VTRN-OPERATING-DAYS PIC 9 OCCURS 7 TIMES.                     
002300*                        CANDIDATE OPERATING-DAYS SET                     
002400     05  WK-VTRN-OP-DAYS-ALPHA REDEFINES WK-VTRN-OPERATING-DAYS           
002500                             PIC X(07).                                   
002600*                        SAME 7 BYTES - 2003-05-11 DSL RTE-00088 -        
002700*                        USED ONLY SO A REJECTED DAY SET CAN BE           
002800*                        TRACED WITH ONE DISPLAY OPERAND.                 
002900     05  WK-VTRN-OP-DAY-COUNT   PIC 9(01).                                
003000*                        COUNT OF POPULATED ENTRIES ABOVE                 
003100     05  WK-VTRN-VALID          PIC X(01).                                
003200*                        Y/N - SET BY RTEVTRN ON RETURN                   
003300     05  WK-VTRN-ERROR-CD       PIC X(07).                                
003400*                        SET WHEN WK-VTRN-VALID = "N"                     
003500     05  FILLER                 PIC X(04).                                
