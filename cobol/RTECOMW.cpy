000100* RTECOMW.cpybk                                                           
000200* COMMON WORK AREA - FILE STATUS AND SUCCESS/FAILURE FLAGS                
000300* SHARED BY ALL ROUTE BATCH PROGRAMS AND CALLED ROUTINES.                 
000400*------------------------------------------------------------*            
000500* 1992-02-11 RHL  RTE-00004 - INITIAL VERSION.                            
000600* 1999-01-08 TNK  RTE-00061 - Y2K REVIEW - NO DATE FIELDS IN              
000700*                 THIS COPYBOOK, NO CHANGE REQUIRED.                      
000800* 2004-03-09 DSL  RTE-00091 - PADDED THE WORK AREA OUT TO A               
000900*                 ROUND 08 BYTES, STANDARD PRACTICE FOR COMMON            
001000*                 WORK COPYBOOKS IN THIS SHOP.                    RTE0091 
001100*------------------------------------------------------------*            
001200 05  WK-C-FILE-STATUS           PIC X(02) VALUE "00".                     
001300     88  WK-C-SUCCESSFUL                  VALUE "00".                     
001400     88  WK-C-END-OF-FILE                 VALUE "10".                     
001500     88  WK-C-RECORD-NOT-FOUND            VALUE "23".                     
001600     88  WK-C-DUPLICATE-KEY               VALUE "22".                     
001700 05  FILLER                     PIC X(06).                                
