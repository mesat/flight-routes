000100 IDENTIFICATION DIVISION.                                                 
000200*************************                                                 
000300 PROGRAM-ID.     RTEBATCH.                                                
000400 AUTHOR.         R. HALVERSEN.                                            
000500 INSTALLATION.   DATA PROCESSING DEPT.                                    
000600 DATE-WRITTEN.   11 FEB 1992.                                             
000700 DATE-COMPILED.                                                           
000800 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.                        
000900*----------------------------------------------------------------*        
001000*DESCRIPTION : NIGHTLY BATCH DRIVER FOR THE ROUTE-FINDER RUN.             
001100*              LOADS THE LOCATION AND TRANSPORTATION CATALOGUES           
001200*              INTO MEMORY (GATING EACH RECORD THROUGH RTEVLOC            
001300*              OR RTEVTRN), THEN READS ONE OR MORE ROUTE SEARCH           
001400*              REQUESTS, RESOLVES THE ORIGIN/DESTINATION CODES,           
001500*              DERIVES THE DAY OF THE WEEK, CALLS RTEFIND FOR             
001600*              THE CORE SEARCH AND WRITES THE RESULTING                   
001700*              ITINERARIES TO RESFILE IN ASCENDING LEG-COUNT              
001800*              ORDER, ONE TRAILER LINE PER REQUEST.                       
001900*----------------------------------------------------------------*        
002000* HISTORY OF MODIFICATION:                                                
002100*----------------------------------------------------------------*        
002200* RTE0004 RHL  11/02/1992 - INITIAL VERSION.                      RTE0004 
002300*----------------------------------------------------------------*        
002400* RTE0023 RHL  14/10/1992 - REQUEST 1992-190 - A REQUEST WHOSE            
002500*              ORIGIN CODE RESOLVED TO THE SAME LOC-ID AS THE             
002600*              DESTINATION WAS BEING PASSED THROUGH TO RTEFIND            
002700*              AND CAME BACK EMPTY. NOW REJECTED UP FRONT.        RTE0023 
002800*----------------------------------------------------------------*        
002900* RTE0052 MFT  27/11/1996 - REQUEST 1996-188 - ADDED THE                  
003000*              "TOTAL ROUTES FOUND" TRAILER LINE AFTER EACH               
003100*              REQUEST'S ITINERARY LIST.                          RTE0052 
003200*----------------------------------------------------------------*        
003300* RTE0061 TNK  08/01/1999 - Y2K REVIEW - REQ-DATE IS CCYYMMDD             
003400*              (8 BYTES, 4-DIGIT YEAR) THROUGHOUT. THE ZELLER             
003500*              DAY-OF-WEEK ARITHMETIC BELOW USES THE FULL                 
003600*              CENTURY-YEAR AND NEEDS NO WINDOWING. NO CHANGE             
003700*              REQUIRED.                                          RTE0061 
003800*----------------------------------------------------------------*        
003900* RTE0077 MFT  09/06/2001 - REQUEST 2001-063 - LOCATIONS AND              
004000*              LEGS REJECTED BY RTEVLOC/RTEVTRN WERE NOT BEING            
004100*              LOGGED, MAKING A SHORT CATALOGUE HARD TO                   
004200*              DIAGNOSE. ADDED THE REJECT-REASON DISPLAYS.        RTE0077 
004300*----------------------------------------------------------------*        
004400 EJECT                                                                    
004500**********************                                                    
004600 ENVIRONMENT DIVISION.                                                    
004700**********************                                                    
004800 CONFIGURATION SECTION.                                                   
004900 SOURCE-COMPUTER.  IBM-AS400.                                             
005000 OBJECT-COMPUTER.  IBM-AS400.                                             
005100 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0                                
005200                   ON STATUS IS U0-ON                                     
005300                   OFF STATUS IS U0-OFF.                                  
005400                                                                          
005500 INPUT-OUTPUT SECTION.                                                    
005600 FILE-CONTROL.                                                            
005700     SELECT LOCFILE  ASSIGN TO LOCFILE                                    
005800         ORGANIZATION IS SEQUENTIAL                                       
005900         FILE STATUS IS WK-C-FILE-STATUS.                                 
006000                                                                          
006100     SELECT TRNFILE  ASSIGN TO TRNFILE                                    
006200         ORGANIZATION IS SEQUENTIAL                                       
006300         FILE STATUS IS WK-C-FILE-STATUS.                                 
006400                                                                          
006500     SELECT REQFILE  ASSIGN TO REQFILE                                    
006600         ORGANIZATION IS SEQUENTIAL                                       
006700         FILE STATUS IS WK-C-FILE-STATUS.                                 
006800                                                                          
006900     SELECT RESFILE  ASSIGN TO RESFILE                                    
007000         ORGANIZATION IS SEQUENTIAL                                       
007100         FILE STATUS IS WK-C-FILE-STATUS.                                 
007200                                                                          
007300***************                                                           
007400 DATA DIVISION.                                                           
007500***************                                                           
007600 FILE SECTION.                                                            
007700*************************                                                 
007800 FD  LOCFILE                                                              
007900     LABEL RECORDS ARE OMITTED                                            
008000     DATA RECORD IS LOC-IO-RECORD.                                        
008100 01  LOC-IO-RECORD.                                                       
008200     COPY RTELOCR.                                                        
008300                                                                          
008400 FD  TRNFILE                                                              
008500     LABEL RECORDS ARE OMITTED                                            
008600     DATA RECORD IS TRN-IO-RECORD.                                        
008700 01  TRN-IO-RECORD.                                                       
008800     COPY RTETRNR.                                                        
008900                                                                          
009000 FD  REQFILE                                                              
009100     LABEL RECORDS ARE OMITTED                                            
009200     DATA RECORD IS REQ-IO-RECORD.                                        
009300 01  REQ-IO-RECORD.                                                       
009400     COPY RTEREQR.                                                        
009500                                                                          
009600 FD  RESFILE                                                              
009700     LABEL RECORDS ARE OMITTED                                            
009800     DATA RECORD IS RES-IO-RECORD.                                        
009900 01  RES-IO-RECORD.                                                       
010000     COPY RTERESR.                                                        
010100                                                                          
010200*************************                                                 
010300 WORKING-STORAGE SECTION.                                                 
010400*************************                                                 
010500 01  FILLER                      PIC X(24)   VALUE                        
010600     "** PROGRAM RTEBATCH **".                                            
010700                                                                          
010800* ---------------- PROGRAM WORKING STORAGE ------------------*            
010900 01  WK-C-COMMON.                                                         
011000     COPY RTECOMW.                                                        
011100                                                                          
011200 01  WK-C-WORK-AREA.                                                      
011300     05  WS-LOC-EOF               PIC X(01).                              
011400     05  WS-TRN-EOF               PIC X(01).                              
011500     05  WS-REQ-EOF               PIC X(01).                              
011600     05  WS-ORIGIN-FOUND          PIC X(01).                              
011700     05  WS-DEST-FOUND            PIC X(01).                              
011800     05  WS-ORIGIN-LOC-ID         PIC 9(09).                              
011900     05  WS-DEST-LOC-ID           PIC 9(09).                              
012000     05  WS-ORIGIN-NAME           PIC X(100).                             
012100     05  WS-DEST-NAME             PIC X(100).                             
012200     05  WS-REQUEST-OK            PIC X(01).                              
012300     05  WS-RES-SEQ-NO            PIC 9(05)   COMP.                       
012400     05  WS-WANT-LEG-COUNT        PIC 9(01).                              
012500                                                                          
012600* ZELLER'S CONGRUENCE WORK FIELDS - SEE L100-DERIVE-DAY-OF-WEEK.          
012700*-------------------------------------------------------------*           
012800 01  WK-C-ZELLER-WORK.                                                    
012900     05  WS-Z-MONTH               PIC 9(02)   COMP.                       
013000     05  WS-Z-YEAR                PIC 9(04)   COMP.                       
013100     05  WS-Z-CENTURY             PIC 9(02)   COMP.                       
013200     05  WS-Z-YR-OF-CENT          PIC 9(02)   COMP.                       
013300     05  WS-Z-TERM1               PIC 9(04)   COMP.                       
013400     05  WS-Z-TERM2               PIC 9(04)   COMP.                       
013500     05  WS-Z-TERM3               PIC 9(04)   COMP.                       
013600     05  WS-Z-TERM4               PIC 9(04)   COMP.                       
013700     05  WS-Z-SUM                 PIC 9(06)   COMP.                       
013800     05  WS-Z-SUM-DIV7            PIC 9(06)   COMP.                       
013900     05  WS-Z-H                   PIC 9(02)   COMP.                       
014000     05  WS-Z-H-PLUS5             PIC 9(02)   COMP.                       
014100     05  WS-Z-H-DIV7              PIC 9(02)   COMP.                       
014200                                                                          
014300* THE LOCATION-CODE VALIDATION LINKAGE AREA DOUBLES AS THE                
014400* WHOLE-RUN LOCATION TABLE (WK-VLOC-TABLE BELOW) - RTEVLOC                
014500* VALIDATES EACH CANDIDATE AGAINST THE ENTRIES ALREADY LOADED.            
014600*-------------------------------------------------------------*           
014700     COPY RTEVLOCL.                                                       
014800                                                                          
014900* THE TRANSPORTATION-LEG VALIDATION LINKAGE AREA - ONE CANDIDATE          
015000* LEG AT A TIME, NO TABLE OF ITS OWN.                                     
015100*-------------------------------------------------------------*           
015200     COPY RTEVTRNL.                                                       
015300                                                                          
015400* THE ROUTE-FINDER LINKAGE AREA DOUBLES AS THE WHOLE-RUN                  
015500* TRANSPORTATION TABLE (WK-FIND-TRN-TABLE BELOW) AND RECEIVES             
015600* THE ITINERARY LIST BUILT BY RTEFIND FOR EACH REQUEST.                   
015700*-------------------------------------------------------------*           
015800     COPY RTEFINDL.                                                       
015900                                                                          
016000*****************                                                         
016100 PROCEDURE DIVISION.                                                      
016200*****************                                                         
016300 MAIN-MODULE.                                                             
016400     PERFORM A100-INITIALIZE                                              
016500        THRU A199-INITIALIZE-EX.                                          
016600     PERFORM B100-LOAD-LOCATIONS                                          
016700        THRU B199-LOAD-LOCATIONS-EX.                                      
016800     PERFORM C100-LOAD-TRANSPORTATIONS                                    
016900        THRU C199-LOAD-TRANSPORTATIONS-EX.                                
017000     PERFORM D100-PROCESS-REQUESTS                                        
017100        THRU D199-PROCESS-REQUESTS-EX.                                    
017200     PERFORM Z100-CLOSE-FILES                                             
017300        THRU Z199-CLOSE-FILES-EX.                                         
017400     GOBACK.                                                              
017500                                                                          
017600*------------------------------------------------------------*            
017700*   OPEN ALL FOUR FILES AND ZERO THE WHOLE-RUN TABLES.                    
017800*------------------------------------------------------------*            
017900 A100-INITIALIZE.                                                         
018000     MOVE 0                      TO WK-VLOC-TABLE-COUNT.                  
018100     MOVE 0                      TO WK-FIND-TRN-COUNT.                    
018200     OPEN INPUT  LOCFILE.                                                 
018300     IF  NOT WK-C-SUCCESSFUL                                              
018400         DISPLAY "RTEBATCH - OPEN FILE ERROR - LOCFILE"                   
018500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                       
018600         GO TO Y900-ABNORMAL-TERMINATION                                  
018700     END-IF.                                                              
018800     OPEN INPUT  TRNFILE.                                                 
018900     IF  NOT WK-C-SUCCESSFUL                                              
019000         DISPLAY "RTEBATCH - OPEN FILE ERROR - TRNFILE"                   
019100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                       
019200         GO TO Y900-ABNORMAL-TERMINATION                                  
019300     END-IF.                                                              
019400     OPEN INPUT  REQFILE.                                                 
019500     IF  NOT WK-C-SUCCESSFUL                                              
019600         DISPLAY "RTEBATCH - OPEN FILE ERROR - REQFILE"                   
019700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                       
019800         GO TO Y900-ABNORMAL-TERMINATION                                  
019900     END-IF.                                                              
020000     OPEN OUTPUT RESFILE.                                                 
020100     IF  NOT WK-C-SUCCESSFUL                                              
020200         DISPLAY "RTEBATCH - OPEN FILE ERROR - RESFILE"                   
020300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                       
020400         GO TO Y900-ABNORMAL-TERMINATION                                  
020500     END-IF.                                                              
020600 A199-INITIALIZE-EX.                                                      
020700     EXIT.                                                                
020800                                                                          
020900*------------------------------------------------------------*            
021000*   LOAD THE LOCATION CATALOGUE, GATING EVERY RECORD THROUGH              
021100*   RTEVLOC (FORMAT + UNIQUENESS).                                        
021200*------------------------------------------------------------*            
021300 B100-LOAD-LOCATIONS.                                                     
021400     MOVE "N"                    TO WS-LOC-EOF.                           
021500     PERFORM F100-READ-ONE-LOCATION                                       
021600        THRU F199-READ-ONE-LOCATION-EX.                                   
021700     PERFORM G100-PROCESS-ONE-LOCATION                                    
021800        THRU G199-PROCESS-ONE-LOCATION-EX                                 
021900        UNTIL WS-LOC-EOF = "Y".                                           
022000     DISPLAY "RTEBATCH - LOCATIONS LOADED: " WK-VLOC-TABLE-COUNT.         
022100 B199-LOAD-LOCATIONS-EX.                                                  
022200     EXIT.                                                                
022300                                                                          
022400 F100-READ-ONE-LOCATION.                                                  
022500     READ LOCFILE                                                         
022600         AT END                                                           
022700             MOVE "Y"            TO WS-LOC-EOF                            
022800     END-READ.                                                            
022900 F199-READ-ONE-LOCATION-EX.                                               
023000     EXIT.                                                                
023100                                                                          
023200 G100-PROCESS-ONE-LOCATION.                                               
023300     MOVE LOC-CODE OF LOCR       TO WK-VLOC-CANDIDATE-CODE.               
023400     CALL "RTEVLOC" USING WK-VLOC-LINKAGE.                                
023500     IF  WK-VLOC-VALID = "Y"                                              
023600         ADD 1                   TO WK-VLOC-TABLE-COUNT                   
023700         SET WK-VLOC-IX          TO WK-VLOC-TABLE-COUNT                   
023800         MOVE LOC-ID   OF LOCR                                            
023900                    TO LOC-ID   OF WK-VLOC-TABLE (WK-VLOC-IX)             
024000         MOVE LOC-CODE OF LOCR                                            
024100                    TO LOC-CODE OF WK-VLOC-TABLE (WK-VLOC-IX)             
024200         MOVE LOC-NAME OF LOCR                                            
024300                    TO LOC-NAME OF WK-VLOC-TABLE (WK-VLOC-IX)             
024400     ELSE                                                                 
024500         DISPLAY "RTEBATCH - LOCATION REJECTED - CODE="                   
024600                 LOC-CODE OF LOCR " REASON=" WK-VLOC-ERROR-CD             
024700     END-IF.                                                              
024800     PERFORM F100-READ-ONE-LOCATION                                       
024900        THRU F199-READ-ONE-LOCATION-EX.                                   
025000 G199-PROCESS-ONE-LOCATION-EX.                                            
025100     EXIT.                                                                
025200                                                                          
025300*------------------------------------------------------------*            
025400*   LOAD THE TRANSPORTATION CATALOGUE, GATING EVERY LEG                   
025500*   THROUGH RTEVTRN (ORIGIN<>DEST, OPERATING DAYS 1..7).                  
025600*------------------------------------------------------------*            
025700 C100-LOAD-TRANSPORTATIONS.                                               
025800     MOVE "N"                    TO WS-TRN-EOF.                           
025900     PERFORM P100-READ-ONE-TRN                                            
026000        THRU P199-READ-ONE-TRN-EX.                                        
026100     PERFORM Q100-PROCESS-ONE-TRN                                         
026200        THRU Q199-PROCESS-ONE-TRN-EX                                      
026300        UNTIL WS-TRN-EOF = "Y".                                           
026400     DISPLAY "RTEBATCH - TRANSPORTATIONS LOADED: "                        
026500             WK-FIND-TRN-COUNT.                                           
026600 C199-LOAD-TRANSPORTATIONS-EX.                                            
026700     EXIT.                                                                
026800                                                                          
026900 P100-READ-ONE-TRN.                                                       
027000     READ TRNFILE                                                         
027100         AT END                                                           
027200             MOVE "Y"            TO WS-TRN-EOF                            
027300     END-READ.                                                            
027400 P199-READ-ONE-TRN-EX.                                                    
027500     EXIT.                                                                
027600                                                                          
027700 Q100-PROCESS-ONE-TRN.                                                    
027800     MOVE TRN-ORIGIN-LOC-ID OF TRNR TO WK-VTRN-ORIGIN-LOC-ID.             
027900     MOVE TRN-DEST-LOC-ID   OF TRNR TO WK-VTRN-DEST-LOC-ID.               
028000     MOVE TRN-OP-DAY-COUNT  OF TRNR TO WK-VTRN-OP-DAY-COUNT.              
028100     MOVE TRN-OPERATING-DAYS OF TRNR (1)                                  
028200                               TO WK-VTRN-OPERATING-DAYS (1).             
028300     MOVE TRN-OPERATING-DAYS OF TRNR (2)                                  
028400                               TO WK-VTRN-OPERATING-DAYS (2).             
028500     MOVE TRN-OPERATING-DAYS OF TRNR (3)                                  
028600                               TO WK-VTRN-OPERATING-DAYS (3).             
028700     MOVE TRN-OPERATING-DAYS OF TRNR (4)                                  
028800                               TO WK-VTRN-OPERATING-DAYS (4).             
028900     MOVE TRN-OPERATING-DAYS OF TRNR (5)                                  
029000                               TO WK-VTRN-OPERATING-DAYS (5).             
029100     MOVE TRN-OPERATING-DAYS OF TRNR (6)                                  
029200                               TO WK-VTRN-OPERATING-DAYS (6).             
029300     MOVE TRN-OPERATING-DAYS OF TRNR (7)                                  
029400                               TO WK-VTRN-OPERATING-DAYS (7).             
029500     CALL "RTEVTRN" USING WK-VTRN-LINKAGE.                                
029600     IF  WK-VTRN-VALID = "Y"                                              
029700         ADD 1                   TO WK-FIND-TRN-COUNT                     
029800         SET WK-FIND-TRN-IX      TO WK-FIND-TRN-COUNT                     
029900         MOVE TRN-ID OF TRNR                                              
030000                TO TRN-ID OF WK-FIND-TRN-TABLE (WK-FIND-TRN-IX)           
030100         MOVE TRN-ORIGIN-LOC-ID OF TRNR                                   
030200                TO TRN-ORIGIN-LOC-ID OF WK-FIND-TRN-TABLE                 
030300                                                (WK-FIND-TRN-IX)          
030400         MOVE TRN-DEST-LOC-ID OF TRNR                                     
030500                TO TRN-DEST-LOC-ID OF WK-FIND-TRN-TABLE                   
030600                                                (WK-FIND-TRN-IX)          
030700         MOVE TRN-TYPE OF TRNR                                            
030800                TO TRN-TYPE OF WK-FIND-TRN-TABLE (WK-FIND-TRN-IX)         
030900         MOVE TRN-OP-DAY-COUNT OF TRNR                                    
031000                TO TRN-OP-DAY-COUNT OF WK-FIND-TRN-TABLE                  
031100                                                (WK-FIND-TRN-IX)          
031200         MOVE TRN-OPERATING-DAYS OF TRNR (1)                              
031300                TO TRN-OPERATING-DAYS OF WK-FIND-TRN-TABLE                
031400                                           (WK-FIND-TRN-IX, 1)            
031500         MOVE TRN-OPERATING-DAYS OF TRNR (2)                              
031600                TO TRN-OPERATING-DAYS OF WK-FIND-TRN-TABLE                
031700                                           (WK-FIND-TRN-IX, 2)            
031800         MOVE TRN-OPERATING-DAYS OF TRNR (3)                              
031900                TO TRN-OPERATING-DAYS OF WK-FIND-TRN-TABLE                
032000                                           (WK-FIND-TRN-IX, 3)            
032100         MOVE TRN-OPERATING-DAYS OF TRNR (4)                              
032200                TO TRN-OPERATING-DAYS OF WK-FIND-TRN-TABLE                
032300                                           (WK-FIND-TRN-IX, 4)            
032400         MOVE TRN-OPERATING-DAYS OF TRNR (5)                              
032500                TO TRN-OPERATING-DAYS OF WK-FIND-TRN-TABLE                
032600                                           (WK-FIND-TRN-IX, 5)            
032700         MOVE TRN-OPERATING-DAYS OF TRNR (6)                              
032800                TO TRN-OPERATING-DAYS OF WK-FIND-TRN-TABLE                
032900                                           (WK-FIND-TRN-IX, 6)            
033000         MOVE TRN-OPERATING-DAYS OF TRNR (7)                              
033100                TO TRN-OPERATING-DAYS OF WK-FIND-TRN-TABLE                
033200                                           (WK-FIND-TRN-IX, 7)            
033300     ELSE                                                                 
033400         DISPLAY "RTEBATCH - LEG REJECTED - TRN-ID="                      
033500                 TRN-ID OF TRNR " REASON=" WK-VTRN-ERROR-CD               
033600     END-IF.                                                              
033700     PERFORM P100-READ-ONE-TRN                                            
033800        THRU P199-READ-ONE-TRN-EX.                                        
033900 Q199-PROCESS-ONE-TRN-EX.                                                 
034000     EXIT.                                                                
034100                                                                          
034200*------------------------------------------------------------*            
034300*   READ AND PROCESS EVERY ROUTE-REQUEST RECORD.                          
034400*------------------------------------------------------------*            
034500 D100-PROCESS-REQUESTS.                                                   
034600     MOVE "N"                    TO WS-REQ-EOF.                           
034700     PERFORM H100-READ-ONE-REQUEST                                        
034800        THRU H199-READ-ONE-REQUEST-EX.                                    
034900     PERFORM I100-PROCESS-ONE-REQUEST                                     
035000        THRU I199-PROCESS-ONE-REQUEST-EX                                  
035100        UNTIL WS-REQ-EOF = "Y".                                           
035200 D199-PROCESS-REQUESTS-EX.                                                
035300     EXIT.                                                                
035400                                                                          
035500 H100-READ-ONE-REQUEST.                                                   
035600     READ REQFILE                                                         
035700         AT END                                                           
035800             MOVE "Y"            TO WS-REQ-EOF                            
035900     END-READ.                                                            
036000 H199-READ-ONE-REQUEST-EX.                                                
036100     EXIT.                                                                
036200                                                                          
036300*------------------------------------------------------------*            
036400*   ROUTESERVICE ORCHESTRATION - STEPS 2 THRU 8.                          
036500*------------------------------------------------------------*            
036600 I100-PROCESS-ONE-REQUEST.                                                
036700     MOVE "Y"                    TO WS-REQUEST-OK.                        
036800     PERFORM J100-RESOLVE-ORIGIN                                          
036900        THRU J199-RESOLVE-ORIGIN-EX.                                      
037000     PERFORM K100-RESOLVE-DEST                                            
037100        THRU K199-RESOLVE-DEST-EX.                                        
037200     IF  WS-ORIGIN-FOUND = "N"                                            
037300         DISPLAY "RTEBATCH - ORIGIN LOCATION NOT FOUND - CODE="           
037400                 REQ-ORIGIN-CODE                                          
037500         MOVE "N"                TO WS-REQUEST-OK                         
037600     END-IF.                                                              
037700     IF  WS-DEST-FOUND = "N"                                              
037800         DISPLAY "RTEBATCH - DESTINATION LOCATION NOT FOUND - "           
037900                 "CODE=" REQ-DEST-CODE                                    
038000         MOVE "N"                TO WS-REQUEST-OK                         
038100     END-IF.                                                              
038200     IF  WS-REQUEST-OK = "Y"                                              
038300     AND WS-ORIGIN-LOC-ID = WS-DEST-LOC-ID                                
038400         DISPLAY "RTEBATCH - ORIGIN AND DESTINATION ARE THE "             
038500                 "SAME LOCATION - REQUEST REJECTED"                       
038600         MOVE "N"                TO WS-REQUEST-OK                         
038700     END-IF.                                                              
038800     IF  WS-REQUEST-OK = "Y"                                              
038900         PERFORM L100-DERIVE-DAY-OF-WEEK                                  
039000            THRU L199-DERIVE-DAY-OF-WEEK-EX                               
039100         MOVE WS-ORIGIN-LOC-ID   TO WK-FIND-ORIGIN-LOC-ID                 
039200         MOVE WS-DEST-LOC-ID     TO WK-FIND-DEST-LOC-ID                   
039300         CALL "RTEFIND" USING WK-FIND-LINKAGE                             
039400         PERFORM M100-WRITE-RESULTS                                       
039500            THRU M199-WRITE-RESULTS-EX                                    
039600     END-IF.                                                              
039700     PERFORM H100-READ-ONE-REQUEST                                        
039800        THRU H199-READ-ONE-REQUEST-EX.                                    
039900 I199-PROCESS-ONE-REQUEST-EX.                                             
040000     EXIT.                                                                
040100                                                                          
040200*------------------------------------------------------------*            
040300*   RESOLVE REQ-ORIGIN-CODE TO A LOC-ID/LOC-NAME VIA A LINEAR             
040400*   SCAN OF THE IN-MEMORY LOCATION TABLE.                                 
040500*------------------------------------------------------------*            
040600 J100-RESOLVE-ORIGIN.                                                     
040700     MOVE "N"                    TO WS-ORIGIN-FOUND.                      
040800     SET WK-VLOC-IX              TO 1.                                    
040900     PERFORM N100-SCAN-FOR-ORIGIN                                         
041000        THRU N199-SCAN-FOR-ORIGIN-EX                                      
041100        UNTIL WK-VLOC-IX > WK-VLOC-TABLE-COUNT                            
041200        OR    WS-ORIGIN-FOUND = "Y".                                      
041300 J199-RESOLVE-ORIGIN-EX.                                                  
041400     EXIT.                                                                
041500                                                                          
041600 N100-SCAN-FOR-ORIGIN.                                                    
041700     IF  LOC-CODE OF WK-VLOC-TABLE (WK-VLOC-IX) = REQ-ORIGIN-CODE         
041800         MOVE "Y"                TO WS-ORIGIN-FOUND                       
041900         MOVE LOC-ID   OF WK-VLOC-TABLE (WK-VLOC-IX)                      
042000                                  TO WS-ORIGIN-LOC-ID                     
042100         MOVE LOC-NAME OF WK-VLOC-TABLE (WK-VLOC-IX)                      
042200                                  TO WS-ORIGIN-NAME                       
042300     ELSE                                                                 
042400         SET WK-VLOC-IX UP BY 1                                           
042500     END-IF.                                                              
042600 N199-SCAN-FOR-ORIGIN-EX.                                                 
042700     EXIT.                                                                
042800                                                                          
042900*------------------------------------------------------------*            
043000*   RESOLVE REQ-DEST-CODE THE SAME WAY.                                   
043100*------------------------------------------------------------*            
043200 K100-RESOLVE-DEST.                                                       
043300     MOVE "N"                    TO WS-DEST-FOUND.                        
043400     SET WK-VLOC-IX              TO 1.                                    
043500     PERFORM O100-SCAN-FOR-DEST                                           
043600        THRU O199-SCAN-FOR-DEST-EX                                        
043700        UNTIL WK-VLOC-IX > WK-VLOC-TABLE-COUNT                            
043800        OR    WS-DEST-FOUND = "Y".                                        
043900 K199-RESOLVE-DEST-EX.                                                    
044000     EXIT.                                                                
044100                                                                          
044200 O100-SCAN-FOR-DEST.                                                      
044300     IF  LOC-CODE OF WK-VLOC-TABLE (WK-VLOC-IX) = REQ-DEST-CODE           
044400         MOVE "Y"                TO WS-DEST-FOUND                         
044500         MOVE LOC-ID   OF WK-VLOC-TABLE (WK-VLOC-IX)                      
044600                                  TO WS-DEST-LOC-ID                       
044700         MOVE LOC-NAME OF WK-VLOC-TABLE (WK-VLOC-IX)                      
044800                                  TO WS-DEST-NAME                         
044900     ELSE                                                                 
045000         SET WK-VLOC-IX UP BY 1                                           
045100     END-IF.                                                              
045200 O199-SCAN-FOR-DEST-EX.                                                   
045300     EXIT.                                                                
045400                                                                          
045500*------------------------------------------------------------*            
045600*   DERIVE THE ISO-8601 DAY-OF-WEEK (1=MON ... 7=SUN) FROM                
045700*   REQ-DATE USING ZELLER'S CONGRUENCE. NO INTRINSIC FUNCTION             
045800*   IS USED - EVERY DIVISION BELOW IS AN INTEGER TRUNCATION,              
045900*   WHICH IS WHAT THE FORMULA CALLS FOR.                                  
046000*------------------------------------------------------------*            
046100 L100-DERIVE-DAY-OF-WEEK.                                                 
046200     IF  REQ-DATE-MM < 3                                                  
046300         COMPUTE WS-Z-MONTH = REQ-DATE-MM + 12                            
046400         COMPUTE WS-Z-YEAR  = REQ-DATE-CCYY - 1                           
046500     ELSE                                                                 
046600         MOVE REQ-DATE-MM        TO WS-Z-MONTH                            
046700         MOVE REQ-DATE-CCYY      TO WS-Z-YEAR                             
046800     END-IF.                                                              
046900     COMPUTE WS-Z-CENTURY    = WS-Z-YEAR / 100.                           
047000     COMPUTE WS-Z-YR-OF-CENT = WS-Z-YEAR - (WS-Z-CENTURY * 100).          
047100     COMPUTE WS-Z-TERM1 = (13 * (WS-Z-MONTH + 1)) / 5.                    
047200     COMPUTE WS-Z-TERM2 = WS-Z-YR-OF-CENT / 4.                            
047300     COMPUTE WS-Z-TERM3 = WS-Z-CENTURY / 4.                               
047400     COMPUTE WS-Z-TERM4 = 5 * WS-Z-CENTURY.                               
047500     COMPUTE WS-Z-SUM = REQ-DATE-DD + WS-Z-TERM1 + WS-Z-YR-OF-CENT        
047600                       + WS-Z-TERM2 + WS-Z-TERM3 + WS-Z-TERM4.            
047700     COMPUTE WS-Z-SUM-DIV7 = WS-Z-SUM / 7.                                
047800     COMPUTE WS-Z-H = WS-Z-SUM - (WS-Z-SUM-DIV7 * 7).                     
047900     COMPUTE WS-Z-H-PLUS5 = WS-Z-H + 5.                                   
048000     COMPUTE WS-Z-H-DIV7  = WS-Z-H-PLUS5 / 7.                             
048100     COMPUTE WK-FIND-DAY-OF-WEEK =                                        
048200             WS-Z-H-PLUS5 - (WS-Z-H-DIV7 * 7) + 1.                        
048300 L199-DERIVE-DAY-OF-WEEK-EX.                                              
048400     EXIT.                                                                
048500                                                                          
048600*------------------------------------------------------------*            
048700*   WRITE THE ITINERARIES RTEFIND RETURNED, ASCENDING BY LEG              
048800*   COUNT (1 THEN 2 THEN 3), THEN THE TRAILER LINE - RTE0052.             
048900*   EACH BUCKET IS SCANNED IN TABLE ORDER SO THE SORT IS                  
049000*   STABLE WITHOUT NEEDING A COMPARE-BASED SORT AT ALL.                   
049100*------------------------------------------------------------*            
049200 M100-WRITE-RESULTS.                                                      
049300     MOVE 0                      TO WS-RES-SEQ-NO.                        
049400     MOVE 1                      TO WS-WANT-LEG-COUNT.                    
049500     PERFORM R100-WRITE-ONE-BUCKET                                        
049600        THRU R199-WRITE-ONE-BUCKET-EX.                                    
049700     MOVE 2                      TO WS-WANT-LEG-COUNT.                    
049800     PERFORM R100-WRITE-ONE-BUCKET                                        
049900        THRU R199-WRITE-ONE-BUCKET-EX.                                    
050000     MOVE 3                      TO WS-WANT-LEG-COUNT.                    
050100     PERFORM R100-WRITE-ONE-BUCKET                                        
050200        THRU R199-WRITE-ONE-BUCKET-EX.                                    
050300     MOVE "TOTAL ROUTES FOUND:"  TO RES-TRAILER-LABEL.                    
050400     MOVE WS-RES-SEQ-NO          TO RES-TRAILER-COUNT.                    
050500     WRITE RES-IO-RECORD.                                                 
050600     IF  NOT WK-C-SUCCESSFUL                                              
050700         DISPLAY "RTEBATCH - WRITE ERROR - RESFILE TRAILER"               
050800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                       
050900         GO TO Y900-ABNORMAL-TERMINATION                                  
051000     END-IF.                                                              
051100 M199-WRITE-RESULTS-EX.                                                   
051200     EXIT.                                                                
051300                                                                          
051400 R100-WRITE-ONE-BUCKET.                                                   
051500     PERFORM S100-EMIT-ONE-IF-MATCH                                       
051600        THRU S199-EMIT-ONE-IF-MATCH-EX                                    
051700        VARYING WK-FIND-ITIN-IX FROM 1 BY 1                               
051800        UNTIL WK-FIND-ITIN-IX > WK-FIND-ITIN-COUNT.                       
051900 R199-WRITE-ONE-BUCKET-EX.                                                
052000     EXIT.                                                                
052100                                                                          
052200 S100-EMIT-ONE-IF-MATCH.                                                  
052300     IF  WK-FIND-LEG-COUNT (WK-FIND-ITIN-IX) = WS-WANT-LEG-COUNT          
052400         ADD 1                   TO WS-RES-SEQ-NO                         
052500         MOVE WS-RES-SEQ-NO      TO RES-SEQ-NO                            
052600         MOVE WS-ORIGIN-NAME     TO RES-ORIGIN-NAME                       
052700         MOVE WS-DEST-NAME       TO RES-DEST-NAME                         
052800         MOVE WK-FIND-LEG-COUNT (WK-FIND-ITIN-IX)                         
052900                                  TO RES-LEG-COUNT                        
053000         MOVE WK-FIND-BEFORE-PRESENT (WK-FIND-ITIN-IX)                    
053100                                  TO RES-BEFORE-PRESENT                   
053200         MOVE WK-FIND-BEFORE-TRN-ID (WK-FIND-ITIN-IX)                     
053300                                  TO RES-BEFORE-TRN-ID                    
053400         MOVE WK-FIND-BEFORE-TYPE (WK-FIND-ITIN-IX)                       
053500                                  TO RES-BEFORE-TYPE                      
053600         MOVE WK-FIND-FLIGHT-TRN-ID (WK-FIND-ITIN-IX)                     
053700                                  TO RES-FLIGHT-TRN-ID                    
053800         MOVE WK-FIND-AFTER-PRESENT (WK-FIND-ITIN-IX)                     
053900                                  TO RES-AFTER-PRESENT                    
054000         MOVE WK-FIND-AFTER-TRN-ID (WK-FIND-ITIN-IX)                      
054100                                  TO RES-AFTER-TRN-ID                     
054200         MOVE WK-FIND-AFTER-TYPE (WK-FIND-ITIN-IX)                        
054300                                  TO RES-AFTER-TYPE                       
054400         WRITE RES-IO-RECORD                                              
054500         IF  NOT WK-C-SUCCESSFUL                                          
054600             DISPLAY "RTEBATCH - WRITE ERROR - RESFILE"                   
054700             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                   
054800             GO TO Y900-ABNORMAL-TERMINATION                              
054900         END-IF                                                           
055000     END-IF.                                                              
055100 S199-EMIT-ONE-IF-MATCH-EX.                                               
055200     EXIT.                                                                
055300                                                                          
055400*------------------------------------------------------------*            
055500*   CLOSE-OUT PROCESSING.                                                 
055600*------------------------------------------------------------*            
055700 Z100-CLOSE-FILES.                                                        
055800     CLOSE LOCFILE.                                                       
055900     CLOSE TRNFILE.                                                       
056000     CLOSE REQFILE.                                                       
056100     CLOSE RESFILE.                                                       
056200 Z199-CLOSE-FILES-EX.                                                     
056300     EXIT.                                                                
056400                                                                          
056500 Y900-ABNORMAL-TERMINATION.                                               
056600     SET UPSI-SWITCH-0           TO ON.                                   
056700     GOBACK.                                                              
056800                                                                          
056900******************************************************************        
057000************** END OF PROGRAM SOURCE -  RTEBATCH ****************         
057100******************************************************************        
