000100* RTEFINDL.cpybk                                                          
000200* CALL LINKAGE AREA FOR RTEFIND (ROUTE-FINDER CORE SEARCH).               
000300*------------------------------------------------------------*            
000400* HISTORY OF MODIFICATION:                                                
000500*------------------------------------------------------------*            
000600* 1992-03-02 RHL  RTE-00009 - INITIAL VERSION.                            
000700* 1996-11-27 MFT  RTE-00052 - RAISE WK-FIND-ITIN-TABLE FROM               
000800*                 500 TO 2000 ENTRIES - SOME CITY PAIRS WERE              
000900*                 TRUNCATING THE CROSS-PRODUCT SEARCH.                    
001000* 2004-03-09 DSL  RTE-00091 - PADDED THE FIXED PORTION OF EACH            
001100*                 GROUP AHEAD OF ITS TABLE, STANDARD PRACTICE             
001200*                 IN THIS SHOP.                                   RTE0091 
001300*------------------------------------------------------------*            
001400 01  WK-FIND-LINKAGE.                                                     
001500     05  WK-FIND-INPUT.                                                   
001600         10  WK-FIND-ORIGIN-LOC-ID   PIC 9(09).                           
001700*                        REQUESTED ORIGIN LOC-ID                          
001800         10  WK-FIND-DEST-LOC-ID     PIC 9(09).                           
001900*                        REQUESTED DESTINATION LOC-ID                     
002000         10  WK-FIND-DAY-OF-WEEK     PIC 9(01).                           
002100*                        ISO DAY OF WEEK, 1=MON ... 7=SUN                 
002200         10  WK-FIND-TRN-COUNT       PIC 9(05)  COMP.                     
002300*                        NUMBER OF LEGS IN THE TABLE BELOW                
002400         10  FILLER                  PIC X(04).                           
002500         10  WK-FIND-TRN-TABLE OCCURS 5000 TIMES                          
002600                 INDEXED BY WK-FIND-TRN-IX.                               
002700             COPY RTETRNT.                                                
002800     05  WK-FIND-OUTPUT.                                                  
002900         10  WK-FIND-ITIN-COUNT      PIC 9(05)  COMP.                     
003000*                        NUMBER OF ITINERARIES RETURNED                   
003100         10  FILLER                  PIC X(04).                           
003200         10  WK-FIND-ITIN-TABLE OCCURS 2000 TIMES                         
003300                 INDEXED BY WK-FIND-ITIN-IX.                              
003400             15  WK-FIND-LEG-COUNT       PIC 9(01).                       
003500             15  WK-FIND-BEFORE-PRESENT  PIC X(01).                       
003600             15  WK-FIND-BEFORE-TRN-ID   PIC 9(09).                       
003700             15  WK-FIND-BEFORE-TYPE     PIC X(06).                       
003800             15  WK-FIND-FLIGHT-TRN-ID   PIC 9(09).                       
003900             15  WK-FIND-AFTER-PRESENT   PIC X(01).                       
004000             15  WK-FIND-AFTER-TRN-ID    PIC 9(09).                       
004100             15  WK-FIND-AFTER-TYPE      PIC X(06).                       
