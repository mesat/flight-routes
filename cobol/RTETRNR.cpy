000100* RTETRNR.cpybk                                                           
000200* TRANSPORTATION MASTER RECORD - ONE LEG OF A JOURNEY                     
000300*------------------------------------------------------------*            
000400* HISTORY OF MODIFICATION:                                                
000500*------------------------------------------------------------*            
000600* 1992-02-11 RHL  RTE-00004 - INITIAL VERSION.                            
000700* 1995-05-03 MFT  RTE-00048 - ADDED TRN-OP-DAY-COUNT SO THE               
000800*                 FINDER DOES NOT HAVE TO RESCAN THE WHOLE                
000900*                 OCCURS TABLE TO KNOW HOW MANY DAYS ARE SET.             
001000* 1999-01-08 TNK  RTE-00061 - Y2K REVIEW - NO DATE FIELDS IN              
001100*                 THIS COPYBOOK, NO CHANGE REQUIRED.                      
001200*------------------------------------------------------------*            
001300* I-O FORMAT: TRNFILE                                                     
001400* FROM FILE TRNFILE OF LIBRARY RTELIB                                     
001500*------------------------------------------------------------*            
001600 05  TRN-RECORD                 PIC X(60).                                
001700 05  TRNR  REDEFINES TRN-RECORD.                                          
001800     06  TRN-ID                 PIC 9(09).                                
001900*                        SURROGATE KEY, UNIQUE                            
002000     06  TRN-ORIGIN-LOC-ID      PIC 9(09).                                
002100*                        FK TO LOC-ID - LEG DEPARTS FROM                  
002200     06  TRN-DEST-LOC-ID        PIC 9(09).                                
002300*                        FK TO LOC-ID - LEG ARRIVES AT                    
002400     06  TRN-TYPE               PIC X(06).                                
002500*                        FLIGHT, BUS, SUBWAY OR UBER                      
002600     06  TRN-OPERATING-DAYS-GRP.                                          
002700         07  TRN-OPERATING-DAYS PIC 9      OCCURS 7 TIMES.                
002800*                        1=MON ... 7=SUN, UP TO 7 ENTRIES                 
002900     06  TRN-OP-DAY-COUNT       PIC 9(01).                                
003000*                        COUNT OF POPULATED DAY ENTRIES                   
003100     06  FILLER                 PIC X(19).                                
003200*                                                                         
003300* ALTERNATE VIEW OF THE OPERATING-DAYS GROUP AS ONE 7-BYTE                
003400* STRING SO A DAY-OF-WEEK MEMBERSHIP TEST CAN BE DONE WITH A              
003500* SINGLE INSPECT INSTEAD OF A PERFORM VARYING LOOP.                       
003600*------------------------------------------------------------*            
003700 05  TRN-OP-DAYS-ALPHA REDEFINES TRN-RECORD.                              
003800     06  FILLER                 PIC X(33).                                
003900     06  TRN-OP-DAYS-STRING     PIC X(07).                                
004000     06  FILLER                 PIC X(20).                                
