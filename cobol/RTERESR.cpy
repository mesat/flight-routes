000100* RTERESR.cpybk                                                           
000200* ROUTE-RESULT RECORD - ONE ITINERARY OR A TRAILER LINE                   
000300*------------------------------------------------------------*            
000400* HISTORY OF MODIFICATION:                                                
000500*------------------------------------------------------------*            
000600* 1992-02-11 RHL  RTE-00004 - INITIAL VERSION.                            
000700* 1996-11-27 MFT  RTE-00052 - ADDED THE TRAILER VIEW SO THE               
000800*                 "TOTAL ROUTES FOUND" LINE CAN SHARE THE                 
000900*                 SAME OUTPUT RECORD AS THE ITINERARY LINES.              
001000* 1999-01-08 TNK  RTE-00061 - Y2K REVIEW - NO DATE FIELDS IN              
001100*                 THIS COPYBOOK, NO CHANGE REQUIRED.                      
001200*------------------------------------------------------------*            
001300* I-O FORMAT: RESFILE                                                     
001400* FROM FILE RESFILE OF LIBRARY RTELIB                                     
001500*------------------------------------------------------------*            
001600 05  RES-RECORD                 PIC X(260).                               
001700 05  RESR  REDEFINES RES-RECORD.                                          
001800     06  RES-SEQ-NO             PIC 9(05).                                
001900*                        1-BASED SEQUENCE NO WITHIN RESULT SET            
002000     06  RES-ORIGIN-NAME        PIC X(100).                               
002100*                        NAME OF THE REQUESTED ORIGIN                     
002200     06  RES-DEST-NAME          PIC X(100).                               
002300*                        NAME OF THE REQUESTED DESTINATION                
002400     06  RES-LEG-COUNT          PIC 9(01).                                
002500*                        NUMBER OF LEGS - 1, 2 OR 3                       
002600     06  RES-BEFORE-PRESENT     PIC X(01).                                
002700*                        Y/N - BEFORE-TRANSFER LEG PRESENT                
002800     06  RES-BEFORE-TRN-ID      PIC 9(09).                                
002900*                        TRN-ID OF THE BEFORE-TRANSFER LEG                
003000     06  RES-BEFORE-TYPE        PIC X(06).                                
003100*                        TRN-TYPE OF THE BEFORE-TRANSFER LEG              
003200     06  RES-FLIGHT-TRN-ID      PIC 9(09).                                
003300*                        TRN-ID OF THE FLIGHT LEG                         
003400     06  RES-AFTER-PRESENT      PIC X(01).                                
003500*                        Y/N - AFTER-TRANSFER LEG PRESENT                 
003600     06  RES-AFTER-TRN-ID       PIC 9(09).                                
003700*                        TRN-ID OF THE AFTER-TRANSFER LEG                 
003800     06  RES-AFTER-TYPE         PIC X(06).                                
003900*                        TRN-TYPE OF THE AFTER-TRANSFER LEG               
004000     06  FILLER                 PIC X(13).                                
004100*                                                                         
004200* ALTERNATE VIEW USED ONLY FOR THE PER-REQUEST TRAILER LINE.              
004300*------------------------------------------------------------*            
004400 05  RES-TRAILER-VIEW REDEFINES RES-RECORD.                               
004500     06  RES-TRAILER-LABEL      PIC X(20).                                
004600*                        MOVED IN BY THE CALLER - SEE RTE0052             
004700     06  RES-TRAILER-COUNT      PIC 9(05).                                
004800     06  FILLER                 PIC X(235).                               
