000100* RTELOCR.cpybk                                                           
000200* LOCATION MASTER RECORD - AIRPORTS AND CITY-CENTER POINTS                
000300*------------------------------------------------------------*            
000400* HISTORY OF MODIFICATION:                                                
000500*------------------------------------------------------------*            
000600* 1992-02-11 RHL  RTE-00004 - INITIAL VERSION.                            
000700* 1994-07-19 RHL  RTE-00037 - WIDEN LOC-NAME/LOC-COUNTRY/                 
000800*                 LOC-CITY FROM 40 TO 100 TO MATCH THE                    
000900*                 REVISED CATALOGUE FEED LAYOUT.                          
001000* 1999-01-08 TNK  RTE-00061 - Y2K REVIEW - NO DATE FIELDS IN              
001100*                 THIS COPYBOOK, NO CHANGE REQUIRED.                      
001200*------------------------------------------------------------*            
001300* I-O FORMAT: LOCFILE                                                     
001400* FROM FILE LOCFILE OF LIBRARY RTELIB                                     
001500*------------------------------------------------------------*            
001600 05  LOC-RECORD                 PIC X(340).                               
001700 05  LOCR  REDEFINES LOC-RECORD.                                          
001800     06  LOC-ID                 PIC 9(09).                                
001900*                        SURROGATE KEY, UNIQUE                            
002000     06  LOC-NAME               PIC X(100).                               
002100*                        DISPLAY NAME OF THE LOCATION                     
002200     06  LOC-COUNTRY            PIC X(100).                               
002300*                        COUNTRY NAME                                     
002400     06  LOC-CITY               PIC X(100).                               
002500*                        CITY NAME                                        
002600     06  LOC-CODE               PIC X(06).                                
002700*                        3-LETTER IATA CODE OR CCxx..xxxx                 
002800     06  FILLER                 PIC X(25).                                
002900*                                                                         
003000* ALTERNATE VIEW OF LOC-CODE - SPLITS THE CODE INTO ITS                   
003100* 2-BYTE CITY-CENTER PREFIX AND THE REMAINING LETTERS SO THE              
003200* FORMAT CHECK CAN TEST THE "CC" PREFIX WITHOUT A REFERENCE               
003300* MODIFICATION ON EVERY CALL.                                             
003400*------------------------------------------------------------*            
003500 05  LOC-CODE-VIEW REDEFINES LOC-RECORD.                                  
003600     06  FILLER                 PIC X(309).                               
003700     06  LOC-CODE-PREFIX        PIC X(02).                                
003800     06  LOC-CODE-SUFFIX        PIC X(04).                                
003900     06  FILLER                 PIC X(25).                                
