000100 IDENTIFICATION DIVISION.                                                 
000200*************************                                                 
000300 PROGRAM-ID.     RTEFIND.                                                 
000400 AUTHOR.         R. HALVERSEN.                                            
000500 INSTALLATION.   DATA PROCESSING DEPT.                                    
000600 DATE-WRITTEN.   02 MAR 1992.                                             
000700 DATE-COMPILED.                                                           
000800 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.                        
000900*----------------------------------------------------------------*        
001000*DESCRIPTION : THIS IS THE CORE ROUTE-SEARCH ROUTINE, CALLED              
001100*              ONCE PER REQUEST BY RTEBATCH. GIVEN A RESOLVED             
001200*              ORIGIN LOC-ID, DESTINATION LOC-ID AND DAY-OF-WEEK,         
001300*              IT SCANS THE TRANSPORTATION TABLE FOR FLIGHT LEGS          
001400*              OPERATING THAT DAY AND BUILDS, FOR EACH ONE, A             
001500*              DIRECT / AFTER-ONLY / BEFORE-ONLY / BEFORE-AND-            
001600*              AFTER ITINERARY ACCORDING TO HOW THE FLIGHT LINES          
001700*              UP WITH THE REQUESTED ORIGIN AND DESTINATION.              
001800*              THE RESULT TABLE IS RETURNED IN FLIGHT-CANDIDATE           
001900*              ORDER - RTEBATCH DOES THE FINAL LEG-COUNT SORT.            
002000*----------------------------------------------------------------*        
002100* HISTORY OF MODIFICATION:                                                
002200*----------------------------------------------------------------*        
002300* RTE0009 RHL  02/03/1992 - INITIAL VERSION.                      RTE0009 
002400*----------------------------------------------------------------*        
002500* RTE0029 RHL  30/06/1993 - REQUEST 1993-081 - THE BEFORE/AFTER           
002600*              TRANSFER SCANS WERE INCORRECTLY EXCLUDING FLIGHT           
002700*              LEGS FROM THE OPPOSITE DIRECTION ONLY, NOT FROM            
002800*              THE SAME DIRECTION. CORRECTED THE TRN-TYPE TEST            
002900*              SO ONLY TRN-TYPE = "FLIGHT" IS EXCLUDED.           RTE0029 
003000*----------------------------------------------------------------*        
003100* RTE0052 MFT  27/11/1996 - REQUEST 1996-188 - RAISED THE                 
003200*              ITINERARY TABLE FROM 500 TO 2000 ENTRIES AND               
003300*              ADDED THE OVERFLOW TRACE MESSAGE BELOW SO A FULL           
003400*              TABLE IS REPORTED RATHER THAN SILENTLY DROPPED.    RTE0052 
003500*----------------------------------------------------------------*        
003600* RTE0061 TNK  08/01/1999 - Y2K REVIEW - DAY-OF-WEEK IS A 1-BYTE          
003700*              ISO CODE, NOT A DATE. NO CHANGE REQUIRED.          RTE0061 
003800*----------------------------------------------------------------*        
003900* RTE0094 DSL  19/03/2004 - REQUEST 2004-041 - ADDED THE ENTRY            
004000*              TRACE DISPLAY (UPSI-0) TO HELP DIAGNOSE SLOW               
004100*              REQUESTS IN THE OVERNIGHT RUN.                     RTE0094 
004200*----------------------------------------------------------------*        
004300 EJECT                                                                    
004400**********************                                                    
004500 ENVIRONMENT DIVISION.                                                    
004600**********************                                                    
004700 CONFIGURATION SECTION.                                                   
004800 SOURCE-COMPUTER.  IBM-AS400.                                             
004900 OBJECT-COMPUTER.  IBM-AS400.                                             
005000 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0                                
005100                   ON STATUS IS U0-ON                                     
005200                   OFF STATUS IS U0-OFF.                                  
005300                                                                          
005400 INPUT-OUTPUT SECTION.                                                    
005500 FILE-CONTROL.                                                            
005600*                   NO FILES - THE FLIGHT CANDIDATE TABLE IS              
005700*                   PASSED IN BY RTEBATCH, ALREADY LOADED.                
005800***************                                                           
005900 DATA DIVISION.                                                           
006000***************                                                           
006100 FILE SECTION.                                                            
006200*************************                                                 
006300 WORKING-STORAGE SECTION.                                                 
006400*************************                                                 
006500 01  FILLER                      PIC X(24)   VALUE                        
006600     "** PROGRAM RTEFIND **".                                             
006700                                                                          
006800* ---------------- PROGRAM WORKING STORAGE ------------------*            
006900 01  WK-C-WORK-AREA.                                                      
007000     05  WS-FLIGHT-IX             PIC 9(05)   COMP.                       
007100     05  WS-SCAN-IX               PIC 9(05)   COMP.                       
007200     05  WS-MEMBER-IX             PIC 9(05)   COMP.                       
007300     05  WS-DAY-IX                PIC 9(05)   COMP.                       
007400     05  WS-DAY-FOUND             PIC X(01).                              
007500     05  WS-BEFORE-COUNT          PIC 9(05)   COMP.                       
007600     05  WS-AFTER-COUNT           PIC 9(05)   COMP.                       
007700     05  WS-BEFORE-TABLE-IX       PIC 9(05)   COMP.                       
007800     05  WS-AFTER-TABLE-IX        PIC 9(05)   COMP.                       
007900                                                                          
008000* BEFORE/AFTER TRANSFER CANDIDATE WORK TABLES - REBUILT FOR               
008100* EACH QUALIFYING FLIGHT CANDIDATE.                                       
008200*-------------------------------------------------------------*           
008300 01  WS-BEFORE-CANDIDATES.                                                
008400     05  WS-BEFORE-ENTRY          OCCURS 2000 TIMES.                      
008500         10  WS-BEFORE-TRN-ID     PIC 9(09).                              
008600         10  WS-BEFORE-TYPE       PIC X(06).                              
008700                                                                          
008800 01  WS-AFTER-CANDIDATES.                                                 
008900     05  WS-AFTER-ENTRY           OCCURS 2000 TIMES.                      
009000         10  WS-AFTER-TRN-ID      PIC 9(09).                              
009100         10  WS-AFTER-TYPE        PIC X(06).                              
009200                                                                          
009300* ONE ITINERARY STAGED HERE BEFORE IT IS APPENDED TO THE                  
009400* OUTPUT TABLE BY Q100-APPEND-ITINERARY. THE ALPHA REDEFINE               
009500* IS USED ONLY TO TRACE A DROPPED ITINERARY IF THE OUTPUT                 
009600* TABLE EVER FILLS - RTE0052.                                             
009700*-------------------------------------------------------------*           
009800 01  WS-STAGE-ITINERARY.                                                  
009900     05  WS-STAGE-LEG-COUNT       PIC 9(01).                              
010000     05  WS-STAGE-BEFORE-PRESENT  PIC X(01).                              
010100     05  WS-STAGE-BEFORE-TRN-ID   PIC 9(09).                              
010200     05  WS-STAGE-BEFORE-TYPE     PIC X(06).                              
010300     05  WS-STAGE-FLIGHT-TRN-ID   PIC 9(09).                              
010400     05  WS-STAGE-AFTER-PRESENT   PIC X(01).                              
010500     05  WS-STAGE-AFTER-TRN-ID    PIC 9(09).                              
010600     05  WS-STAGE-AFTER-TYPE      PIC X(06).                              
010700 01  WS-STAGE-ITINERARY-ALPHA REDEFINES WS-STAGE-ITINERARY.               
010800     05  FILLER                   PIC X(42).                              
010900                                                                          
011000* THE CURRENT FLIGHT CANDIDATE'S ORIGIN/DEST PAIR, KEPT AS ONE            
011100* STRING SO THE OVERFLOW TRACE CAN DISPLAY IT IN ONE MOVE.                
011200*-------------------------------------------------------------*           
011300 01  WS-FLIGHT-KEY-AREA.                                                  
011400     05  WS-FLIGHT-KEY-ORIGIN     PIC 9(09).                              
011500     05  WS-FLIGHT-KEY-DEST       PIC 9(09).                              
011600 01  WS-FLIGHT-KEY-ALPHA REDEFINES WS-FLIGHT-KEY-AREA.                    
011700     05  FILLER                   PIC X(18).                              
011800                                                                          
011900* THE REQUESTED ORIGIN/DEST PAIR, TRACED ON ENTRY WHEN                    
012000* UPSI-SWITCH-0 IS ON - RTE0094.                                          
012100*-------------------------------------------------------------*           
012200 01  WS-REQUEST-KEY-AREA.                                                 
012300     05  WS-REQUEST-KEY-ORIGIN    PIC 9(09).                              
012400     05  WS-REQUEST-KEY-DEST      PIC 9(09).                              
012500 01  WS-REQUEST-KEY-ALPHA REDEFINES WS-REQUEST-KEY-AREA.                  
012600     05  FILLER                   PIC X(18).                              
012700                                                                          
012800*****************                                                         
012900 LINKAGE SECTION.                                                         
013000*****************                                                         
013100     COPY RTEFINDL.                                                       
013200                                                                          
013300 EJECT                                                                    
013400****************************************                                  
013500 PROCEDURE DIVISION USING WK-FIND-LINKAGE.                                
013600****************************************                                  
013700 MAIN-MODULE.                                                             
013800     IF  U0-ON                                                            
013900         MOVE WK-FIND-ORIGIN-LOC-ID TO WS-REQUEST-KEY-ORIGIN              
014000         MOVE WK-FIND-DEST-LOC-ID   TO WS-REQUEST-KEY-DEST                
014100         DISPLAY "RTEFIND - SEARCHING " WS-REQUEST-KEY-ALPHA              
014200     END-IF.                                                              
014300     MOVE 0                      TO WK-FIND-ITIN-COUNT.                   
014400     PERFORM A100-PROCESS-ONE-TRN                                         
014500        THRU A199-PROCESS-ONE-TRN-EX                                      
014600        VARYING WS-FLIGHT-IX FROM 1 BY 1                                  
014700        UNTIL WS-FLIGHT-IX > WK-FIND-TRN-COUNT.                           
014800     GOBACK.                                                              
014900                                                                          
015000*------------------------------------------------------------*            
015100*   STEP 2/3: IF THE LEG AT WS-FLIGHT-IX IS A FLIGHT AND                  
015200*   OPERATES ON THE REQUESTED DAY, WORK OUT WHICH OF THE                  
015300*   3A-3D CASES IT FALLS INTO.                                            
015400*------------------------------------------------------------*            
015500 A100-PROCESS-ONE-TRN.                                                    
015600     IF  TRN-TYPE (WS-FLIGHT-IX) = "FLIGHT"                               
015700         MOVE WS-FLIGHT-IX       TO WS-MEMBER-IX                          
015800         PERFORM C100-TEST-DAY-MEMBERSHIP                                 
015900            THRU C199-TEST-DAY-MEMBERSHIP-EX                              
016000         IF  WS-DAY-FOUND = "Y"                                           
016100             PERFORM B100-HANDLE-FLIGHT-CANDIDATE                         
016200                THRU B199-HANDLE-FLIGHT-CANDIDATE-EX                      
016300         END-IF                                                           
016400     END-IF.                                                              
016500 A199-PROCESS-ONE-TRN-EX.                                                 
016600     EXIT.                                                                
016700                                                                          
016800*------------------------------------------------------------*            
016900*   3A-3D: ROUTE THE QUALIFYING FLIGHT TO THE RIGHT EMIT/                 
017000*   SEARCH COMBINATION BASED ON HOW ITS ENDPOINTS LINE UP                 
017100*   WITH THE REQUESTED ORIGIN AND DESTINATION.                            
017200*------------------------------------------------------------*            
017300 B100-HANDLE-FLIGHT-CANDIDATE.                                            
017400     EVALUATE TRUE                                                        
017500         WHEN TRN-ORIGIN-LOC-ID (WS-FLIGHT-IX)                            
017600                 = WK-FIND-ORIGIN-LOC-ID                                  
017700         AND  TRN-DEST-LOC-ID   (WS-FLIGHT-IX)                            
017800                 = WK-FIND-DEST-LOC-ID                                    
017900             PERFORM E100-EMIT-DIRECT                                     
018000                THRU E199-EMIT-DIRECT-EX                                  
018100         WHEN TRN-ORIGIN-LOC-ID (WS-FLIGHT-IX)                            
018200                 = WK-FIND-ORIGIN-LOC-ID                                  
018300             PERFORM F100-SEARCH-AFTER                                    
018400                THRU F199-SEARCH-AFTER-EX                                 
018500             PERFORM G100-EMIT-AFTER-ONLY                                 
018600                THRU G199-EMIT-AFTER-ONLY-EX                              
018700         WHEN TRN-DEST-LOC-ID (WS-FLIGHT-IX) = WK-FIND-DEST-LOC-ID        
018800             PERFORM H100-SEARCH-BEFORE                                   
018900                THRU H199-SEARCH-BEFORE-EX                                
019000             PERFORM I100-EMIT-BEFORE-ONLY                                
019100                THRU I199-EMIT-BEFORE-ONLY-EX                             
019200         WHEN OTHER                                                       
019300             PERFORM H100-SEARCH-BEFORE                                   
019400                THRU H199-SEARCH-BEFORE-EX                                
019500             PERFORM F100-SEARCH-AFTER                                    
019600                THRU F199-SEARCH-AFTER-EX                                 
019700             PERFORM J100-EMIT-CROSS-PRODUCT                              
019800                THRU J199-EMIT-CROSS-PRODUCT-EX                           
019900     END-EVALUATE.                                                        
020000 B199-HANDLE-FLIGHT-CANDIDATE-EX.                                         
020100     EXIT.                                                                
020200                                                                          
020300*------------------------------------------------------------*            
020400*   GENERAL-PURPOSE DAY-OF-WEEK MEMBERSHIP TEST. THE CALLER               
020500*   SETS WS-MEMBER-IX TO THE TRANSPORTATION SLOT TO TEST;                 
020600*   THE RESULT COMES BACK IN WS-DAY-FOUND.                                
020700*------------------------------------------------------------*            
020800 C100-TEST-DAY-MEMBERSHIP.                                                
020900     MOVE "N"                    TO WS-DAY-FOUND.                         
021000     MOVE 1                      TO WS-DAY-IX.                            
021100     PERFORM D100-CHECK-ONE-DAY-SLOT                                      
021200        THRU D199-CHECK-ONE-DAY-SLOT-EX                                   
021300        UNTIL WS-DAY-IX > TRN-OP-DAY-COUNT (WS-MEMBER-IX)                 
021400        OR    WS-DAY-FOUND = "Y".                                         
021500 C199-TEST-DAY-MEMBERSHIP-EX.                                             
021600     EXIT.                                                                
021700                                                                          
021800 D100-CHECK-ONE-DAY-SLOT.                                                 
021900     IF  TRN-OPERATING-DAYS (WS-MEMBER-IX, WS-DAY-IX)                     
022000             = WK-FIND-DAY-OF-WEEK                                        
022100         MOVE "Y"                TO WS-DAY-FOUND                          
022200     ELSE                                                                 
022300         ADD 1                   TO WS-DAY-IX                             
022400     END-IF.                                                              
022500 D199-CHECK-ONE-DAY-SLOT-EX.                                              
022600     EXIT.                                                                
022700                                                                          
022800*------------------------------------------------------------*            
022900*   STEP 4: AFTER-TRANSFERS - FROM THE FLIGHT'S DESTINATION               
023000*   TO THE REQUESTED DESTINATION, NON-FLIGHT, OPERATING ON                
023100*   THE REQUESTED DAY.                                                    
023200*------------------------------------------------------------*            
023300 F100-SEARCH-AFTER.                                                       
023400     MOVE 0                      TO WS-AFTER-COUNT.                       
023500     PERFORM K100-SCAN-ONE-FOR-AFTER                                      
023600        THRU K199-SCAN-ONE-FOR-AFTER-EX                                   
023700        VARYING WS-SCAN-IX FROM 1 BY 1                                    
023800        UNTIL WS-SCAN-IX > WK-FIND-TRN-COUNT.                             
023900 F199-SEARCH-AFTER-EX.                                                    
024000     EXIT.                                                                
024100                                                                          
024200 K100-SCAN-ONE-FOR-AFTER.                                                 
024300     IF  TRN-TYPE (WS-SCAN-IX) NOT = "FLIGHT"                             
024400     AND TRN-ORIGIN-LOC-ID (WS-SCAN-IX)                                   
024500             = TRN-DEST-LOC-ID (WS-FLIGHT-IX)                             
024600     AND TRN-DEST-LOC-ID (WS-SCAN-IX) = WK-FIND-DEST-LOC-ID               
024700         MOVE WS-SCAN-IX         TO WS-MEMBER-IX                          
024800         PERFORM C100-TEST-DAY-MEMBERSHIP                                 
024900            THRU C199-TEST-DAY-MEMBERSHIP-EX                              
025000         IF  WS-DAY-FOUND = "Y"                                           
025100             ADD 1               TO WS-AFTER-COUNT                        
025200             MOVE TRN-ID   (WS-SCAN-IX)                                   
025300                          TO WS-AFTER-TRN-ID (WS-AFTER-COUNT)             
025400             MOVE TRN-TYPE (WS-SCAN-IX)                                   
025500                          TO WS-AFTER-TYPE   (WS-AFTER-COUNT)             
025600         END-IF                                                           
025700     END-IF.                                                              
025800 K199-SCAN-ONE-FOR-AFTER-EX.                                              
025900     EXIT.                                                                
026000                                                                          
026100*------------------------------------------------------------*            
026200*   STEP 5: BEFORE-TRANSFERS - FROM THE REQUESTED ORIGIN TO               
026300*   THE FLIGHT'S ORIGIN, NON-FLIGHT, OPERATING ON THE                     
026400*   REQUESTED DAY.                                                        
026500*------------------------------------------------------------*            
026600 H100-SEARCH-BEFORE.                                                      
026700     MOVE 0                      TO WS-BEFORE-COUNT.                      
026800     PERFORM L100-SCAN-ONE-FOR-BEFORE                                     
026900        THRU L199-SCAN-ONE-FOR-BEFORE-EX                                  
027000        VARYING WS-SCAN-IX FROM 1 BY 1                                    
027100        UNTIL WS-SCAN-IX > WK-FIND-TRN-COUNT.                             
027200 H199-SEARCH-BEFORE-EX.                                                   
027300     EXIT.                                                                
027400                                                                          
027500 L100-SCAN-ONE-FOR-BEFORE.                                                
027600     IF  TRN-TYPE (WS-SCAN-IX) NOT = "FLIGHT"                             
027700     AND TRN-DEST-LOC-ID (WS-SCAN-IX)                                     
027800             = TRN-ORIGIN-LOC-ID (WS-FLIGHT-IX)                           
027900     AND TRN-ORIGIN-LOC-ID (WS-SCAN-IX) = WK-FIND-ORIGIN-LOC-ID           
028000         MOVE WS-SCAN-IX         TO WS-MEMBER-IX                          
028100         PERFORM C100-TEST-DAY-MEMBERSHIP                                 
028200            THRU C199-TEST-DAY-MEMBERSHIP-EX                              
028300         IF  WS-DAY-FOUND = "Y"                                           
028400             ADD 1               TO WS-BEFORE-COUNT                       
028500             MOVE TRN-ID   (WS-SCAN-IX)                                   
028600                        TO WS-BEFORE-TRN-ID (WS-BEFORE-COUNT)             
028700             MOVE TRN-TYPE (WS-SCAN-IX)                                   
028800                        TO WS-BEFORE-TYPE   (WS-BEFORE-COUNT)             
028900         END-IF                                                           
029000     END-IF.                                                              
029100 L199-SCAN-ONE-FOR-BEFORE-EX.                                             
029200     EXIT.                                                                
029300                                                                          
029400*------------------------------------------------------------*            
029500*   3A: DIRECT ITINERARY - NO BEFORE, NO AFTER.                           
029600*------------------------------------------------------------*            
029700 E100-EMIT-DIRECT.                                                        
029800     MOVE 1                      TO WS-STAGE-LEG-COUNT.                   
029900     MOVE "N"                    TO WS-STAGE-BEFORE-PRESENT.              
030000     MOVE 0                      TO WS-STAGE-BEFORE-TRN-ID.               
030100     MOVE SPACES                 TO WS-STAGE-BEFORE-TYPE.                 
030200     MOVE TRN-ID (WS-FLIGHT-IX)  TO WS-STAGE-FLIGHT-TRN-ID.               
030300     MOVE "N"                    TO WS-STAGE-AFTER-PRESENT.               
030400     MOVE 0                      TO WS-STAGE-AFTER-TRN-ID.                
030500     MOVE SPACES                 TO WS-STAGE-AFTER-TYPE.                  
030600     PERFORM Q100-APPEND-ITINERARY                                        
030700        THRU Q199-APPEND-ITINERARY-EX.                                    
030800 E199-EMIT-DIRECT-EX.                                                     
030900     EXIT.                                                                
031000                                                                          
031100*------------------------------------------------------------*            
031200*   3B: ONE ITINERARY PER AFTER-TRANSFER FOUND.                           
031300*------------------------------------------------------------*            
031400 G100-EMIT-AFTER-ONLY.                                                    
031500     PERFORM M100-EMIT-ONE-AFTER                                          
031600        THRU M199-EMIT-ONE-AFTER-EX                                       
031700        VARYING WS-AFTER-TABLE-IX FROM 1 BY 1                             
031800        UNTIL WS-AFTER-TABLE-IX > WS-AFTER-COUNT.                         
031900 G199-EMIT-AFTER-ONLY-EX.                                                 
032000     EXIT.                                                                
032100                                                                          
032200 M100-EMIT-ONE-AFTER.                                                     
032300     MOVE 2                      TO WS-STAGE-LEG-COUNT.                   
032400     MOVE "N"                    TO WS-STAGE-BEFORE-PRESENT.              
032500     MOVE 0                      TO WS-STAGE-BEFORE-TRN-ID.               
032600     MOVE SPACES                 TO WS-STAGE-BEFORE-TYPE.                 
032700     MOVE TRN-ID (WS-FLIGHT-IX)  TO WS-STAGE-FLIGHT-TRN-ID.               
032800     MOVE "Y"                    TO WS-STAGE-AFTER-PRESENT.               
032900     MOVE WS-AFTER-TRN-ID (WS-AFTER-TABLE-IX)                             
033000                                  TO WS-STAGE-AFTER-TRN-ID.               
033100     MOVE WS-AFTER-TYPE (WS-AFTER-TABLE-IX)                               
033200                                  TO WS-STAGE-AFTER-TYPE.                 
033300     PERFORM Q100-APPEND-ITINERARY                                        
033400        THRU Q199-APPEND-ITINERARY-EX.                                    
033500 M199-EMIT-ONE-AFTER-EX.                                                  
033600     EXIT.                                                                
033700                                                                          
033800*------------------------------------------------------------*            
033900*   3C: ONE ITINERARY PER BEFORE-TRANSFER FOUND.                          
034000*------------------------------------------------------------*            
034100 I100-EMIT-BEFORE-ONLY.                                                   
034200     PERFORM N100-EMIT-ONE-BEFORE                                         
034300        THRU N199-EMIT-ONE-BEFORE-EX                                      
034400        VARYING WS-BEFORE-TABLE-IX FROM 1 BY 1                            
034500        UNTIL WS-BEFORE-TABLE-IX > WS-BEFORE-COUNT.                       
034600 I199-EMIT-BEFORE-ONLY-EX.                                                
034700     EXIT.                                                                
034800                                                                          
034900 N100-EMIT-ONE-BEFORE.                                                    
035000     MOVE 2                      TO WS-STAGE-LEG-COUNT.                   
035100     MOVE "Y"                    TO WS-STAGE-BEFORE-PRESENT.              
035200     MOVE WS-BEFORE-TRN-ID (WS-BEFORE-TABLE-IX)                           
035300                                  TO WS-STAGE-BEFORE-TRN-ID.              
035400     MOVE WS-BEFORE-TYPE (WS-BEFORE-TABLE-IX)                             
035500                                  TO WS-STAGE-BEFORE-TYPE.                
035600     MOVE TRN-ID (WS-FLIGHT-IX)  TO WS-STAGE-FLIGHT-TRN-ID.               
035700     MOVE "N"                    TO WS-STAGE-AFTER-PRESENT.               
035800     MOVE 0                      TO WS-STAGE-AFTER-TRN-ID.                
035900     MOVE SPACES                 TO WS-STAGE-AFTER-TYPE.                  
036000     PERFORM Q100-APPEND-ITINERARY                                        
036100        THRU Q199-APPEND-ITINERARY-EX.                                    
036200 N199-EMIT-ONE-BEFORE-EX.                                                 
036300     EXIT.                                                                
036400                                                                          
036500*------------------------------------------------------------*            
036600*   3D: FULL CROSS-PRODUCT OF EVERY BEFORE WITH EVERY AFTER.              
036700*------------------------------------------------------------*            
036800 J100-EMIT-CROSS-PRODUCT.                                                 
036900     PERFORM O100-EMIT-ONE-BEFORE-GROUP                                   
037000        THRU O199-EMIT-ONE-BEFORE-GROUP-EX                                
037100        VARYING WS-BEFORE-TABLE-IX FROM 1 BY 1                            
037200        UNTIL WS-BEFORE-TABLE-IX > WS-BEFORE-COUNT.                       
037300 J199-EMIT-CROSS-PRODUCT-EX.                                              
037400     EXIT.                                                                
037500                                                                          
037600 O100-EMIT-ONE-BEFORE-GROUP.                                              
037700     PERFORM P100-EMIT-ONE-CROSS                                          
037800        THRU P199-EMIT-ONE-CROSS-EX                                       
037900        VARYING WS-AFTER-TABLE-IX FROM 1 BY 1                             
038000        UNTIL WS-AFTER-TABLE-IX > WS-AFTER-COUNT.                         
038100 O199-EMIT-ONE-BEFORE-GROUP-EX.                                           
038200     EXIT.                                                                
038300                                                                          
038400 P100-EMIT-ONE-CROSS.                                                     
038500     MOVE 3                      TO WS-STAGE-LEG-COUNT.                   
038600     MOVE "Y"                    TO WS-STAGE-BEFORE-PRESENT.              
038700     MOVE WS-BEFORE-TRN-ID (WS-BEFORE-TABLE-IX)                           
038800                                  TO WS-STAGE-BEFORE-TRN-ID.              
038900     MOVE WS-BEFORE-TYPE (WS-BEFORE-TABLE-IX)                             
039000                                  TO WS-STAGE-BEFORE-TYPE.                
039100     MOVE TRN-ID (WS-FLIGHT-IX)  TO WS-STAGE-FLIGHT-TRN-ID.               
039200     MOVE "Y"                    TO WS-STAGE-AFTER-PRESENT.               
039300     MOVE WS-AFTER-TRN-ID (WS-AFTER-TABLE-IX)                             
039400                                  TO WS-STAGE-AFTER-TRN-ID.               
039500     MOVE WS-AFTER-TYPE (WS-AFTER-TABLE-IX)                               
039600                                  TO WS-STAGE-AFTER-TYPE.                 
039700     PERFORM Q100-APPEND-ITINERARY                                        
039800        THRU Q199-APPEND-ITINERARY-EX.                                    
039900 P199-EMIT-ONE-CROSS-EX.                                                  
040000     EXIT.                                                                
040100                                                                          
040200*------------------------------------------------------------*            
040300*   APPEND THE STAGED ITINERARY TO THE OUTPUT TABLE. IF THE               
040400*   TABLE IS ALREADY FULL, TRACE IT AND DROP IT RATHER THAN               
040500*   SILENTLY LOSING IT - RTE0052.                                         
040600*------------------------------------------------------------*            
040700 Q100-APPEND-ITINERARY.                                                   
040800     IF  WK-FIND-ITIN-COUNT < 2000                                        
040900         ADD 1 TO WK-FIND-ITIN-COUNT                                      
041000         MOVE WS-STAGE-LEG-COUNT                                          
041100                    TO WK-FIND-LEG-COUNT      (WK-FIND-ITIN-COUNT)        
041200         MOVE WS-STAGE-BEFORE-PRESENT                                     
041300                    TO WK-FIND-BEFORE-PRESENT (WK-FIND-ITIN-COUNT)        
041400         MOVE WS-STAGE-BEFORE-TRN-ID                                      
041500                    TO WK-FIND-BEFORE-TRN-ID  (WK-FIND-ITIN-COUNT)        
041600         MOVE WS-STAGE-BEFORE-TYPE                                        
041700                    TO WK-FIND-BEFORE-TYPE    (WK-FIND-ITIN-COUNT)        
041800         MOVE WS-STAGE-FLIGHT-TRN-ID                                      
041900                    TO WK-FIND-FLIGHT-TRN-ID  (WK-FIND-ITIN-COUNT)        
042000         MOVE WS-STAGE-AFTER-PRESENT                                      
042100                    TO WK-FIND-AFTER-PRESENT  (WK-FIND-ITIN-COUNT)        
042200         MOVE WS-STAGE-AFTER-TRN-ID                                       
042300                    TO WK-FIND-AFTER-TRN-ID   (WK-FIND-ITIN-COUNT)        
042400         MOVE WS-STAGE-AFTER-TYPE                                         
042500                    TO WK-FIND-AFTER-TYPE     (WK-FIND-ITIN-COUNT)        
042600     ELSE                                                                 
042700         MOVE TRN-ORIGIN-LOC-ID (WS-FLIGHT-IX)                            
042800                                  TO WS-FLIGHT-KEY-ORIGIN                 
042900         MOVE TRN-DEST-LOC-ID (WS-FLIGHT-IX)                              
043000                                  TO WS-FLIGHT-KEY-DEST                   
043100         DISPLAY "RTEFIND - ITINERARY TABLE FULL AT 2000 - "              
043200                 "DROPPING ITINERARY FOR FLIGHT PAIR "                    
043300                 WS-FLIGHT-KEY-ALPHA                                      
043400         DISPLAY "RTEFIND - DROPPED ITINERARY WAS "                       
043500                 WS-STAGE-ITINERARY-ALPHA                                 
043600     END-IF.                                                              
043700 Q199-APPEND-ITINERARY-EX.                                                
043800     EXIT.                                                                
043900                                                                          
044000******************************************************************        
044100************** END OF PROGRAM SOURCE -  RTEFIND *****************         
044200******************************************************************        
