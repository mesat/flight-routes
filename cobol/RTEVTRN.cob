000100 IDENTIFICATION DIVISION.                                                 
000200*************************                                                 
000300 PROGRAM-ID.     RTEVTRN.                                                 
000400 AUTHOR.         R. HALVERSEN.                                            
000500 INSTALLATION.   DATA PROCESSING DEPT.                                    
000600 DATE-WRITTEN.   18 FEB 1992.                                             
000700 DATE-COMPILED.                                                           
000800 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.                        
000900*----------------------------------------------------------------*        
001000*DESCRIPTION : THIS IS A CALLED ROUTINE TO VALIDATE ONE LEG OF            
001100*              TRANSPORTATION BEFORE IT IS ACCEPTED INTO THE              
001200*              IN-MEMORY TRANSPORTATION TABLE. CHECKS THAT THE            
001300*              ORIGIN AND DESTINATION DIFFER, THAT AT LEAST ONE           
001400*              OPERATING DAY WAS GIVEN, AND THAT EVERY OPERATING          
001500*              DAY GIVEN IS IN THE RANGE 1 (MON) THRU 7 (SUN).            
001600*----------------------------------------------------------------*        
001700* HISTORY OF MODIFICATION:                                                
001800*----------------------------------------------------------------*        
001900* RTE0006 RHL  18/02/1992 - INITIAL VERSION.                      RTE0006 
002000*----------------------------------------------------------------*        
002100* RTE0041 RHL  11/01/1994 - REQUEST 1994-009 - A LEG WITH NO              
002200*              OPERATING DAYS AT ALL WAS SLIPPING THROUGH AND             
002300*              CAUSING RTEFIND TO TREAT IT AS AVAILABLE EVERY             
002400*              DAY. NOW REJECTED.                                 RTE0041 
002500*----------------------------------------------------------------*        
002600* RTE0059 MFT  14/09/1998 - REQUEST 1998-203 - RETURN AN ERROR            
002700*              CODE TO THE CALLER INSTEAD OF JUST A VALID FLAG            
002800*              SO RTEBATCH CAN DISPLAY WHY A LEG WAS SKIPPED.     RTE0059 
002900*----------------------------------------------------------------*        
003000* RTE0061 TNK  08/01/1999 - Y2K REVIEW - NO DATE FIELDS USED BY           
003100*              THIS PROGRAM. NO CHANGE REQUIRED.                  RTE0061 
003200*----------------------------------------------------------------*        
003300* RTE0088 DSL  11/05/2003 - REQUEST 2003-077 - TRACE THE                  
003400*              REJECTED OPERATING-DAYS SET WHEN THE RANGE CHECK           
003500*              FAILS, USING THE NEW ALPHA VIEW IN RTEVTRNL.       RTE0088 
003600*----------------------------------------------------------------*        
003700 EJECT                                                                    
003800**********************                                                    
003900 ENVIRONMENT DIVISION.                                                    
004000**********************                                                    
004100 CONFIGURATION SECTION.                                                   
004200 SOURCE-COMPUTER.  IBM-AS400.                                             
004300 OBJECT-COMPUTER.  IBM-AS400.                                             
004400 SPECIAL-NAMES.    CLASS RTE-VALID-DAY IS "1" THRU "7".                   
004500                                                                          
004600 INPUT-OUTPUT SECTION.                                                    
004700 FILE-CONTROL.                                                            
004800*                   NO FILES - THIS ROUTINE VALIDATES ONLY THE            
004900*                   LEG PASSED TO IT IN THE LINKAGE.                      
005000***************                                                           
005100 DATA DIVISION.                                                           
005200***************                                                           
005300 FILE SECTION.                                                            
005400*************************                                                 
005500 WORKING-STORAGE SECTION.                                                 
005600*************************                                                 
005700 01  FILLER                      PIC X(24)   VALUE                        
005800     "** PROGRAM RTEVTRN **".                                             
005900                                                                          
006000* ---------------- PROGRAM WORKING STORAGE ------------------*            
006100 01  WK-C-COMMON.                                                         
006200     COPY RTECOMW.                                                        
006300                                                                          
006400 01  WK-C-WORK-AREA.                                                      
006500     05  WS-DAY-IX                PIC 9(02)   COMP.                       
006600     05  WS-DAY-DIGIT              PIC X(01).                             
006700     05  WS-DAYS-OK                PIC X(01).                             
006800     05  WS-ROUTE-OK               PIC X(01).                             
006900                                                                          
007000* ONE-DIGIT-AT-A-TIME ALPHANUMERIC VIEW OF THE CANDIDATE                  
007100* OPERATING-DAYS SET, USED ONLY SO THE RANGE CHECK CAN TEST               
007200* EACH ENTRY WITH THE RTE-VALID-DAY CLASS CONDITION.                      
007300*-------------------------------------------------------------*           
007400 01  WS-DAY-CHECK-AREA.                                                   
007500     05  WS-DAY-CHECK-ENTRY        PIC 9      OCCURS 7 TIMES.             
007600 01  WS-DAY-CHECK-ALPHA REDEFINES WS-DAY-CHECK-AREA.                      
007700     05  WS-DAY-CHECK-CHAR         PIC X(01)  OCCURS 7 TIMES.             
007800                                                                          
007900* ALTERNATE VIEW OF THE ORIGIN/DESTINATION PAIR AS ONE 18-BYTE            
008000* STRING, KEPT ONLY SO A DISPLAY OF THE REJECTED LEG CAN BE               
008100* CODED AS A SINGLE MOVE RATHER THAN TWO.                                 
008200*-------------------------------------------------------------*           
008300 01  WS-ROUTE-PAIR-AREA.                                                  
008400     05  WS-ROUTE-ORIGIN           PIC 9(09).                             
008500     05  WS-ROUTE-DEST             PIC 9(09).                             
008600 01  WS-ROUTE-PAIR-ALPHA REDEFINES WS-ROUTE-PAIR-AREA.                    
008700     05  WS-ROUTE-PAIR-STRING      PIC X(18).                             
008800                                                                          
008900*****************                                                         
009000 LINKAGE SECTION.                                                         
009100*****************                                                         
009200     COPY RTEVTRNL.                                                       
009300                                                                          
009400 EJECT                                                                    
009500****************************************                                  
009600 PROCEDURE DIVISION USING WK-VTRN-LINKAGE.                                
009700****************************************                                  
009800 MAIN-MODULE.                                                             
009900     MOVE "Y"                    TO WS-ROUTE-OK.                          
010000     MOVE "N"                    TO WS-DAYS-OK.                           
010100     MOVE SPACES                 TO WK-VTRN-ERROR-CD.                     
010200                                                                          
010300     IF  WK-VTRN-ORIGIN-LOC-ID = WK-VTRN-DEST-LOC-ID                      
010400         MOVE "N"                TO WS-ROUTE-OK                           
010500         MOVE "RTE0201"          TO WK-VTRN-ERROR-CD                      
010600     END-IF.                                                              
010700                                                                          
010800     IF  WK-VTRN-OP-DAY-COUNT = 0                                         
010900         MOVE "N"                TO WS-DAYS-OK                            
011000         IF  WK-VTRN-ERROR-CD = SPACE                                     
011100             MOVE "RTE0202"      TO WK-VTRN-ERROR-CD                      
011200         END-IF                                                           
011300     ELSE                                                                 
011400         PERFORM A100-VALIDATE-DAY-RANGE                                  
011500            THRU A199-VALIDATE-DAY-RANGE-EX                               
011600     END-IF.                                                              
011700                                                                          
011800     IF  WS-ROUTE-OK = "Y"                                                
011900     AND WS-DAYS-OK = "Y"                                                 
012000         MOVE "Y"                TO WK-VTRN-VALID                         
012100         MOVE SPACES              TO WK-VTRN-ERROR-CD                     
012200     ELSE                                                                 
012300         MOVE "N"                TO WK-VTRN-VALID                         
012400     END-IF.                                                              
012500     GOBACK.                                                              
012600                                                                          
012700*------------------------------------------------------------*            
012800*   EVERY POPULATED ENTRY OF WK-VTRN-OPERATING-DAYS MUST BE               
012900*   IN THE RANGE 1 (MON) THRU 7 (SUN).  RTE0041.                          
013000*------------------------------------------------------------*            
013100 A100-VALIDATE-DAY-RANGE.                                                 
013200     MOVE "Y"                    TO WS-DAYS-OK.                           
013300     MOVE WK-VTRN-OPERATING-DAYS (1)                                      
013400                                  TO WS-DAY-CHECK-ENTRY (1).              
013500     MOVE WK-VTRN-OPERATING-DAYS (2)                                      
013600                                  TO WS-DAY-CHECK-ENTRY (2).              
013700     MOVE WK-VTRN-OPERATING-DAYS (3)                                      
013800                                  TO WS-DAY-CHECK-ENTRY (3).              
013900     MOVE WK-VTRN-OPERATING-DAYS (4)                                      
014000                                  TO WS-DAY-CHECK-ENTRY (4).              
014100     MOVE WK-VTRN-OPERATING-DAYS (5)                                      
014200                                  TO WS-DAY-CHECK-ENTRY (5).              
014300     MOVE WK-VTRN-OPERATING-DAYS (6)                                      
014400                                  TO WS-DAY-CHECK-ENTRY (6).              
014500     MOVE WK-VTRN-OPERATING-DAYS (7)                                      
014600                                  TO WS-DAY-CHECK-ENTRY (7).              
014700     MOVE 1                       TO WS-DAY-IX.                           
014800     PERFORM B100-CHECK-ONE-DAY                                           
014900        THRU B199-CHECK-ONE-DAY-EX                                        
015000        VARYING WS-DAY-IX FROM 1 BY 1                                     
015100        UNTIL WS-DAY-IX > WK-VTRN-OP-DAY-COUNT.                           
015200     IF  WS-DAYS-OK = "N"                                                 
015300         DISPLAY "RTEVTRN - INVALID OPERATING DAYS SET - "                
015400                 WK-VTRN-OP-DAYS-ALPHA                                    
015500     END-IF.                                                              
015600 A199-VALIDATE-DAY-RANGE-EX.                                              
015700     EXIT.                                                                
015800                                                                          
015900 B100-CHECK-ONE-DAY.                                                      
016000     MOVE WS-DAY-CHECK-CHAR (WS-DAY-IX)                                   
016100                                  TO WS-DAY-DIGIT.                        
016200     IF  WS-DAY-DIGIT NOT RTE-VALID-DAY                                   
016300         MOVE "N"                TO WS-DAYS-OK                            
016400         IF  WK-VTRN-ERROR-CD = SPACE                                     
016500             MOVE "RTE0203"      TO WK-VTRN-ERROR-CD                      
016600         END-IF                                                           
016700     END-IF.                                                              
016800 B199-CHECK-ONE-DAY-EX.                                                   
016900     EXIT.                                                                
017000                                                                          
017100******************************************************************        
017200************** END OF PROGRAM SOURCE -  RTEVTRN *****************         
017300******************************************************************        
